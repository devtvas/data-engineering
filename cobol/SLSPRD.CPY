000100* SLSPRD.CPY                                                              
000200* PRODUCT AGGREGATE RECORD LAYOUT - DAILY SALES ETL                       
000300* ONE RECORD PER PRODUCT, WRITTEN BY CBLETL03 AND READ BACK BY            
000400* CBLETL04 FOR THE COMBINED RUN REPORT.  FIXED LENGTH, 261 BYTES.         
000500* MAINTENANCE                                                             
000600*   03/13/85  T.H.  CR-8503  ORIGINAL COPYBOOK FOR CBLETL03.              
000700*   06/02/91  R.O.  CR-9114  ADDED 5-BYTE RESERVE TO MATCH THE            
000800*             OTHER SALES ETL COPYBOOKS - NEVER POPULATED.                
000900*   03/14/94  R.O.  CR-9406  ADDED PA-LEGACY-SKU TO CARRY THE OLD         
001000*             SKU FORMAT THROUGH FOR THE CROSS-REFERENCE THAT             
001100*             ACCOUNTING ASKED FOR IN SLSRAW - NEVER POPULATED,           
001200*             SINCE THE FEED NEVER SENT THE OLD SKU EITHER.               
001300*   01/08/97  M.D.  CR-9702  ADDED DISCOUNT AND RETURN TOTALS TO          
001400*             MATCH THE REGION AGGREGATE - SEE SLSREG.CPY.                
001500*   07/14/98  K.P.  CR-9865  ADDED LOYALTY SALES COUNT.  SAME             
001600*             STATUS AS THE REGION AGGREGATE FIELD - NOT YET              
001700*             ACCUMULATED PENDING A COUNT RULE FROM MARKETING.            
001800*   03/03/99  K.P.  CR-9908  Y2K REVIEW - NO DATE FIELDS IN THIS          
001900*             RECORD REQUIRED WINDOWING.                                  
002000*   09/09/01  C.W.  CR-0113  ADDED MIN/MAX SALE AMOUNT AND TAX            
002100*             TOTAL TO MATCH THE REGION SCORECARD PROPOSAL - ALSO         
002200*             SHELVED.                                                    
002300*   09/23/03  D.N.  CR-0362  ADDED PA-VENDOR-ID RESERVE FOR A             
002400*             VENDOR-LEVEL ROLLUP PURCHASING HAS ASKED ABOUT.             
002500*             CBLETL03 DOES NOT SET IT YET - VENDOR IS NOT ON THE         
002600*             INCOMING FEED.                                              
002700 01  PRODUCT-AGGREGATE-REC.                                               
002800     05  PA-PRODUCT-NAME         PIC X(100).                              
002900     05  PA-TOTAL-SALES          PIC 9(09).                               
003000     05  PA-TOTAL-REVENUE        PIC S9(10)V99.                           
003100     05  PA-TOTAL-QUANTITY       PIC 9(09).                               
003200     05  PA-REGION-COUNT         PIC 9(09).                               
003300     05  PA-AVG-SALE-AMOUNT      PIC S9(08)V99.                           
003400     05  PA-AVG-QUANTITY         PIC S9(06)V99.                           
003500     05  PA-LEGACY-SKU           PIC X(10).                               
003600     05  PA-VENDOR-ID            PIC X(08).                               
003700     05  PA-DISCOUNT-TOTAL       PIC S9(08)V99.                           
003800     05  PA-RETURN-COUNT         PIC 9(07).                               
003900     05  PA-VOID-COUNT           PIC 9(07).                               
004000     05  PA-LOYALTY-SALES-COUNT  PIC 9(07).                               
004100     05  PA-MIN-SALE-AMOUNT      PIC S9(08)V99.                           
004200     05  PA-MAX-SALE-AMOUNT      PIC S9(08)V99.                           
004300     05  PA-TAX-TOTAL            PIC S9(08)V99.                           
004400     05  PA-BATCH-COUNT          PIC 9(05).                               
004500     05  PA-PROMO-SALES-COUNT    PIC 9(07).                               
004600     05  PA-LAST-UPDATED-CCYYMMDD PIC 9(08).                              
004700     05  FILLER                  PIC X(05).                               
