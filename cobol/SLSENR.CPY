000100* SLSENR.CPY                                                              
000200* ENRICHED SALES RECORD LAYOUT - DAILY SALES ETL                          
000300* OUTPUT OF CBLETL01, INPUT TO CBLETL02/03/04.  CARRIES THE               
000400* CLEANED RAW-SALES FIELDS PLUS THE MONTH/YEAR/QUARTER SPLIT              
000500* CBLETL01 DERIVES FROM RS-SALE-DATE, AND A HANDFUL OF FIELDS             
000600* CARRIED THROUGH FROM THE FEED FOR DOWNSTREAM PROGRAMS THAT NEVER        
000700* GOT AROUND TO USING THEM.  FIXED LENGTH, 301 BYTES.                     
000800* MAINTENANCE                                                             
000900*   03/11/85  T.H.  CR-8501  ORIGINAL COPYBOOK FOR CBLETL01               
001000*             OUTPUT.                                                     
001100*   06/02/91  R.O.  CR-9114  ADDED 5-BYTE RESERVE TO MATCH SLSRAW         
001200*             GROWTH - NEVER POPULATED.                                   
001300*   03/14/94  R.O.  CR-9406  CARRIED STORE AND REGISTER NUMBER            
001400*             THROUGH FROM THE RAW RECORD IN CASE A FUTURE STORE-         
001500*             LEVEL REPORT WAS BUILT.  NONE HAS BEEN AS OF THIS           
001600*             WRITING.                                                    
001700*   01/08/97  M.D.  CR-9702  CARRIED TENDER TYPE AND DISCOUNT             
001800*             AMOUNT THROUGH FOR A PROPOSED TENDER-MIX REPORT THAT        
001900*             MARKETING NEVER FUNDED.                                     
002000*   03/03/99  K.P.  CR-9908  Y2K REVIEW.  ES-SALE-YEAR WAS ALREADY        
002100*             4-DIGIT NUMERIC SO NO WINDOWING WAS NEEDED.  ADDED          
002200*             ES-BUSINESS-DATE-CCYYMMDD AS A NUMERIC SHADOW OF            
002300*             ES-SALE-DATE FOR A SORT KEY THAT WAS NEVER BUILT -          
002400*             CBLETL02/03/04 STILL SORT ON THE TEXT DATE.                 
002500*   05/17/01  C.W.  CR-0113  CARRIED BATCH NUMBER THROUGH FOR THE         
002600*             POLLING TROUBLESHOOTING LOG MENTIONED IN SLSRAW.            
002700 01  ENRICHED-SALES-REC.                                                  
002800     05  ES-PRODUCT-NAME         PIC X(100).                              
002900     05  ES-SALES-AMOUNT         PIC S9(8)V99.                            
003000     05  ES-SALE-DATE            PIC X(10).                               
003100     05  ES-REGION               PIC X(50).                               
003200     05  ES-CUSTOMER-ID          PIC X(50).                               
003300     05  ES-QUANTITY             PIC S9(4).                               
003400     05  ES-TOTAL-VALUE          PIC S9(10)V99.                           
003500     05  ES-SALE-MONTH           PIC X(07).                               
003600     05  ES-SALE-YEAR            PIC 9(04).                               
003700     05  ES-SALE-QUARTER         PIC X(02).                               
003800     05  ES-STORE-NUMBER         PIC 9(04).                               
003900     05  ES-REGISTER-NUMBER      PIC 9(03).                               
004000     05  ES-TENDER-TYPE          PIC X(02).                               
004100     05  ES-DISCOUNT-AMOUNT      PIC S9(06)V99.                           
004200     05  ES-LOYALTY-CARD-NO      PIC X(12).                               
004300     05  ES-VOID-FLAG            PIC X(01).                               
004400     05  ES-RETURN-FLAG          PIC X(01).                               
004500     05  ES-BATCH-NUMBER         PIC 9(06).                               
004600     05  ES-BUSINESS-DATE-CCYYMMDD PIC 9(08).                             
004700     05  ES-TAX-CODE             PIC X(02).                               
004800     05  FILLER                  PIC X(05).                               
