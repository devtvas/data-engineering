000100* SLSSUM.CPY                                                              
000200* RUN SUMMARY WORK AREA - DAILY SALES ETL                                 
000300* HOLDS THE END-OF-RUN TOTALS DISPLAYED BY CBLETL04 AFTER ALL             
000400* THREE REPORT FILES ARE COUNTED.  WORKING-STORAGE ONLY - NOT A           
000500* FILE.  A FEW OF THESE COUNTERS ARE CARRIED FOR REPORTS THAT             
000600* WERE PROPOSED AND NEVER BUILT - SEE THE OTHER SALES ETL                 
000700* COPYBOOKS FOR THE SAME HISTORY.                                         
000800* MAINTENANCE                                                             
000900*   04/01/85  T.H.  CR-8504  ORIGINAL COPYBOOK FOR CBLETL04.              
001000*   06/02/91  R.O.  CR-9114  ADDED 5-BYTE RESERVE TO MATCH THE            
001100*             OTHER SALES ETL COPYBOOKS - NEVER POPULATED.                
001200*   01/08/97  M.D.  CR-9702  ADDED DISCOUNT AND RETURN GRAND              
001300*             TOTALS FOR THE TENDER-MIX REPORT THAT WAS NEVER             
001400*             BUILT.  CBLETL04 DOES NOT ACCUMULATE THESE YET.             
001500*   09/09/01  C.W.  CR-0113  ADDED SM-RUN-DATE-CCYYMMDD AND               
001600*             SM-RUN-TIME SO A FUTURE AUDIT TRAIL COULD STAMP             
001700*             EACH SUMMARY LINE - NOT YET WIRED IN.                       
001800*   09/23/03  D.N.  CR-0362  ADDED SM-REJECT-COUNT TO MATCH THE           
001900*             VALIDATION REJECT COUNTER CBLETL01 NOW KEEPS.               
002000 01  RUN-SUMMARY-REC.                                                     
002100     05  SM-SALES-RECORDS        PIC 9(09).                               
002200     05  SM-REGIONS              PIC 9(09).                               
002300     05  SM-PRODUCTS             PIC 9(09).                               
002400     05  SM-TOTAL-REVENUE        PIC S9(12)V99.                           
002500     05  SM-REJECT-COUNT         PIC 9(07).                               
002600     05  SM-DISCOUNT-TOTAL       PIC S9(10)V99.                           
002700     05  SM-RETURN-COUNT         PIC 9(07).                               
002800     05  SM-VOID-COUNT           PIC 9(07).                               
002900     05  SM-RUN-DATE-CCYYMMDD    PIC 9(08).                               
003000     05  SM-RUN-TIME             PIC 9(06).                               
003100     05  FILLER                  PIC X(05).                               
