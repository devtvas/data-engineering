000100* SLSRAW.CPY                                                              
000200* RAW SALES TRANSACTION LAYOUT - DAILY SALES ETL                          
000300* ONE RECORD PER RAW SALES TRANSACTION AS RECEIVED FROM THE               
000400* REGISTER POLLING FEED.  FIXED LENGTH, 321 BYTES.  THE FEED              
000500* CARRIES A GOOD DEAL MORE THAN CBLETL01 ACTUALLY CLEANS AND              
000600* LOADS - THE REST RIDES ALONG BECAUSE THE POLLING PROGRAM ON             
000700* THE REGISTER SIDE SENDS ONE FIXED RECORD TO EVERY DOWNSTREAM            
000800* JOB, WHETHER THAT JOB USES THE FIELD OR NOT.                            
000900* MAINTENANCE                                                             
001000*   03/11/85  T.H.  CR-8501  ORIGINAL COPYBOOK FOR CBLETL01.              
001100*   06/02/91  R.O.  CR-9114  ADDED THE 2-BYTE STATE TAX CODE              
001200*             RESERVE ACCOUNTING ASKED FOR.  NEVER POPULATED -            
001300*             THE REGISTER VENDOR NEVER IMPLEMENTED THEIR END.            
001400*   03/14/94  R.O.  CR-9406  STORE/REGISTER RENUMBERING PROJECT           
001500*             ADDED STORE, REGISTER, CASHIER AND TRANSACTION-             
001600*             SEQUENCE FIELDS TO THE FEED.  CBLETL01 STILL KEYS           
001700*             OFF REGION, NOT STORE, SO THESE RIDE ALONG UNUSED.          
001800*             ALSO ADDED A SHORT SKU RESERVE FOR A CROSS-                 
001900*             REFERENCE ACCOUNTING WANTED - VENDOR NEVER SENT IT.         
002000*   01/08/97  M.D.  CR-9702  TENDER/DISCOUNT/PROMOTION FIELDS             
002100*             ADDED WHEN THE REGISTERS WERE UPGRADED TO SUPPORT           
002200*             CREDIT-CARD TENDER AND MANAGER-ENTERED DISCOUNTS.           
002300*   07/14/98  K.P.  CR-9865  LOYALTY-CARD NUMBER RESERVE ADDED            
002400*             FOR THE NEW FREQUENT-SHOPPER PROGRAM.                       
002500*   03/03/99  K.P.  CR-9908  Y2K REVIEW - VOID/RETURN FLAG BYTES          
002600*             ADDED AT THE SAME TIME AS THE DATE REVIEW SINCE             
002700*             THE COPYBOOK WAS ALREADY OPEN.  NO DATE FIELD IN            
002800*             THIS LAYOUT NEEDED WINDOWING - RS-SALE-DATE WAS             
002900*             ALWAYS FULL 4-DIGIT-YEAR TEXT.                              
003000*   05/17/01  C.W.  CR-0113  BATCH NUMBER, POLL TIME AND                  
003100*             TERMINAL ID ADDED FOR THE NEW POLLING SOFTWARE'S            
003200*             TROUBLESHOOTING LOG.  NOT READ BY CBLETL01.                 
003300 01  RAW-SALES-REC.                                                       
003400     05  RS-PRODUCT-NAME         PIC X(100).                              
003500     05  RS-SALES-AMOUNT         PIC S9(8)V99.                            
003600     05  RS-SALE-DATE            PIC X(10).                               
003700     05  RS-REGION               PIC X(50).                               
003800     05  RS-CUSTOMER-ID          PIC X(50).                               
003900     05  RS-QUANTITY             PIC S9(4).                               
004000     05  RS-TAX-CODE             PIC X(02).                               
004100     05  RS-STORE-NUMBER         PIC 9(04).                               
004200     05  RS-REGISTER-NUMBER      PIC 9(03).                               
004300     05  RS-CASHIER-ID           PIC X(08).                               
004400     05  RS-TRANSACTION-SEQ      PIC 9(06).                               
004500     05  RS-LEGACY-SKU           PIC X(10).                               
004600     05  RS-TENDER-TYPE          PIC X(02).                               
004700         88  RS-TENDER-CASH               VALUE 'CA'.                     
004800         88  RS-TENDER-CHECK              VALUE 'CK'.                     
004900         88  RS-TENDER-CREDIT             VALUE 'CC'.                     
005000         88  RS-TENDER-DEBIT              VALUE 'DB'.                     
005100     05  RS-DISCOUNT-PCT         PIC 9(03)V99.                            
005200     05  RS-DISCOUNT-AMOUNT      PIC S9(06)V99.                           
005300     05  RS-PROMO-CODE           PIC X(06).                               
005400     05  RS-LOYALTY-CARD-NO      PIC X(12).                               
005500     05  RS-VOID-FLAG            PIC X(01).                               
005600         88  RS-TRANSACTION-VOIDED        VALUE 'Y'.                      
005700         88  RS-TRANSACTION-NOT-VOIDED    VALUE 'N'.                      
005800     05  RS-RETURN-FLAG          PIC X(01).                               
005900     05  RS-BATCH-NUMBER         PIC 9(06).                               
006000     05  RS-POLL-TIME            PIC X(06).                               
006100     05  RS-TERMINAL-ID          PIC X(06).                               
006200     05  RS-SUPERVISOR-OVERRIDE-ID PIC X(08).                             
006300     05  RS-PRICE-OVERRIDE-FLAG  PIC X(01).                               
006400     05  FILLER                  PIC X(02).                               
