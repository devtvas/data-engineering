000100IDENTIFICATION DIVISION.                                                  
000200 PROGRAM-ID.               CBLETL04.                                      
000300 AUTHOR.                   T. HALVORSEN.                                  
000400 INSTALLATION.             PRAIRIE MERCANTILE CO. - DATA                  
000500     PROCESSING DIVISION.                                                 
000600 DATE-WRITTEN.             04/01/85.                                      
000700 DATE-COMPILED.                                                           
000800 SECURITY.                 COMPANY CONFIDENTIAL - AUTHORIZED              
000900     PERSONNEL ONLY.                                                      
001000*                                                                         
001100****************************************************************          
001200*  CBLETL04 - DAILY SALES ETL - RUN SUMMARY / POST-LOAD CHECK STEP        
001300*  4 (LAST) OF THE DAILY SALES ETL JOB STREAM.  COUNTS THE ROWS           
001400*  AND                                                                    
001500*  TOTALS THE REVENUE ACROSS THE THREE STORES BUILT BY                    
001600*  CBLETL01/02/03, PRINTS THE RUN SUMMARY FOR OPERATIONS, AND             
001700*  SANITY-CHECKS THE LOADED TOTALS BEFORE THE JOB IS ALLOWED TO           
001800*  CALL THE RUN CLEAN.  MUST RUN LAST.                                    
001900****************************************************************          
002000*                                                                         
002100* MAINTENANCE LOG                                                         
002200*   04/01/85  T.H.  CR-8504  ORIGINAL PROGRAM.                            
002300*   02/11/92  R.O.  CR-9206  R. O'BRIEN TOOK OVER MAINTENANCE OF          
002400*             THE DAILY SALES ETL JOB STREAM FROM T. HALVORSEN,           
002500*             WHO TRANSFERRED TO THE PAYROLL SYSTEMS GROUP.               
002600*   06/02/91  R.O.  CR-9114  SLSENR/SLSREG/SLSPRD COPYBOOKS               
002700*             EXPANDED.  NO LOGIC CHANGE IN THIS PROGRAM.                 
002800*   03/14/94  R.O.  CR-9406  ADDED THE FOUR POST-LOAD SANITY              
002900*             CHECKS AT THE CONTROLLER'S REQUEST AFTER A RUN WITH         
003000*             ZERO REGION ROWS WENT UNNOTICED FOR TWO DAYS.               
003100*   01/08/97  M.D.  CR-9702  SUMMARY COUNTS AND REVENUE NOW SHOWN         
003200*             WITH THE SAME EDITED PICTURES USED IN CBLETL02/03 SO        
003300*             THE OPERATOR'S LOG LOOKS CONSISTENT ACROSS ALL FOUR         
003400*             STEPS.                                                      
003500*   07/14/98  K.P.  CR-9865  YEAR 2000 REVIEW - NO DATE FIELDS ARE        
003600*             PROCESSED IN THIS STEP.  REVIEWED, NO CHANGE.               
003700*   03/03/99  K.P.  CR-9908  Y2K SIGN-OFF - SEE CR-9865 ABOVE.            
003800*   11/06/00  K.P.  CR-0042  DISK SPACE REVIEW ACROSS THE WHOLE           
003900*             SALES ETL JOB STREAM - THIS STEP OWNS NO FILES OF           
004000*             ITS OWN THAT NEED ARCHIVING, ONLY READS THE OTHER           
004100*             THREE STEPS' OUTPUT.                                        
004200*   05/17/01  C.W.  CR-0113  ABEND-STYLE EXIT CODE ADDED WHEN A           
004300*             POST-LOAD CHECK FAILS, MATCHING CBLETL02/03.                
004400*   03/19/02  C.W.  CR-0204  K. PETERSON RETIRED - C. WEISS PICKED        
004500*             UP THE SALES ETL JOB STREAM.                                
004600*   09/22/03  C.W.  CR-0361  END-OF-FILE AND VALIDATION SWITCHES          
004700*             NOW TESTED WITH CONDITION-NAMES, NOT LITERALS, TO           
004800*             MATCH THE STYLE CLEANED UP IN CBLETL01/02/03.               
004900*   09/23/03  D.N.  CR-0362  RENAMED THE GENERIC WS- PREFIX OFF OF        
005000*             THE REPORT-LINE WORK AREAS AND THE VALIDATION-REASON        
005100*             TRIM FIELDS - NOT A NAMING HABIT THIS SHOP EVER             
005200*             USED. ADDED THE UPSI-0 SUMMARY-DETAIL SWITCH SO A           
005300*             SCHEDULED RUN CAN BE SET TO PRINT THE ONE-LINE              
005400*             TOTALS-ONLY BANNER INSTEAD OF THE FULL                      
005500*             REGION/PRODUCT/REVENUE BREAKDOWN, MATCHING THE              
005600*             CONFIRM-STYLE SWITCHES ALREADY USED IN                      
005700*             CBLETL02/CBLETL03.                                          
005800*   09/24/03  D.N.  CR-0363  REGION-AGGREGATE-FILE FD WAS STILL           
005900*             CODED RECORD CONTAINS 196 CHARACTERS - SLSREG.CPY           
006000*             GREW TO 208 BYTES UNDER CR-0362 AND NOBODY UPDATED          
006100*             THIS FD.  CORRECTED TO 208.                                 
006200 ENVIRONMENT DIVISION.                                                    
006300 CONFIGURATION SECTION.                                                   
006400 SPECIAL-NAMES.                                                           
006500     UPSI-0 ON STATUS IS SUMMARY-DETAIL-REQUESTED                         
006600            OFF STATUS IS SUMMARY-DETAIL-SUPPRESSED.                      
006700 INPUT-OUTPUT SECTION.                                                    
006800 FILE-CONTROL.                                                            
006900     SELECT ENRICHED-SALES-FILE                                           
007000         ASSIGN TO SALESENR                                               
007100         ORGANIZATION IS SEQUENTIAL.                                      
007200     SELECT REGION-AGGREGATE-FILE                                         
007300         ASSIGN TO SALESREG                                               
007400         ORGANIZATION IS SEQUENTIAL.                                      
007500     SELECT PRODUCT-AGGREGATE-FILE                                        
007600         ASSIGN TO SALESPRD                                               
007700         ORGANIZATION IS SEQUENTIAL.                                      
007800*                                                                         
007900 DATA DIVISION.                                                           
008000 FILE SECTION.                                                            
008100*                                                                         
008200 FD  ENRICHED-SALES-FILE                                                  
008300     LABEL RECORD IS STANDARD                                             
008400     RECORD CONTAINS 301 CHARACTERS                                       
008500     DATA RECORD IS ENRICHED-SALES-REC.                                   
008600     COPY SLSENR.                                                         
008700*                                                                         
008800 FD  REGION-AGGREGATE-FILE                                                
008900     LABEL RECORD IS STANDARD                                             
009000     RECORD CONTAINS 208 CHARACTERS                                       
009100     DATA RECORD IS REGION-AGGREGATE-REC.                                 
009200     COPY SLSREG.                                                         
009300*                                                                         
009400 FD  PRODUCT-AGGREGATE-FILE                                               
009500     LABEL RECORD IS STANDARD                                             
009600     RECORD CONTAINS 261 CHARACTERS                                       
009700     DATA RECORD IS PRODUCT-AGGREGATE-REC.                                
009800     COPY SLSPRD.                                                         
009900*                                                                         
010000 WORKING-STORAGE SECTION.                                                 
010100*                                                                         
010200*   WORK-AREA CARRIES ONE END-OF-FILE SWITCH FOR EACH OF THE THREE        
010300*   INPUT STORES PLUS THE OVERALL VALIDATION-FAILED SWITCH SET BY         
010400*   3000-VALIDATE.  ALL FOUR ARE CONDITION-NAME TESTED SINCE              
010500*   CR-0361 - THIS STEP USED TO TEST THE LITERAL VALUES DIRECTLY,         
010600*   WHICH IS THE HABIT THE OTHER THREE STEPS HAD ALREADY MOVED            
010700*   AWAY FROM.                                                            
010800 01  WORK-AREA.                                                           
010900     05  MORE-SALES               PIC X(03) VALUE 'YES'.                  
011000         88  NO-MORE-SALES                  VALUE 'NO'.                   
011100     05  MORE-REGIONS             PIC X(03) VALUE 'YES'.                  
011200         88  NO-MORE-REGIONS                VALUE 'NO'.                   
011300     05  MORE-PRODUCTS            PIC X(03) VALUE 'YES'.                  
011400         88  NO-MORE-PRODUCTS               VALUE 'NO'.                   
011500     05  VALID-FAIL-SW         PIC X(03) VALUE 'NO'.                      
011600         88  VALIDATION-FAILED              VALUE 'YES'.                  
011700     05  FILLER                   PIC X(03) VALUE SPACES.                 
011800*                                                                         
011900 01  SYS-DATE.                                                            
012000     05  SYS-YEAR                 PIC 9(04).                              
012100     05  SYS-MONTH                PIC 99.                                 
012200     05  SYS-DAY                  PIC 99.                                 
012300     05  FILLER                   PIC X(01) VALUE SPACES.                 
012400*                                                                         
012500 COPY SLSSUM.                                                             
012600*                                                                         
012700*   VALID-REASON HOLDS THE PLAIN-TEXT EXPLANATION FOR WHICHEVER           
012800*   SANITY CHECK FAILED, MOVED IN AT THE LITERAL'S OWN LENGTH SO          
012900*   THE FIELD IS BLANK-PADDED ON THE RIGHT.  VALID-REASON-CHARS IS        
013000*   A CHARACTER-ARRAY REDEFINITION USED BY NOTHING IN THE CURRENT         
013100*   PROGRAM - IT WAS ADDED ALONGSIDE THE TRIM LOGIC AS AN                 
013200*   ALTERNATE, NEVER-FINISHED APPROACH TO THE SAME TRIM PROBLEM.          
013300 01  VALID-REASON              PIC X(50) VALUE SPACES.                    
013400 01  VALID-REASON-CHARS REDEFINES VALID-REASON.                           
013500     05  VR-CHAR                PIC X OCCURS 50 TIMES.                    
013600 01  VALID-REASON-TRIM         PIC X(50) VALUE SPACES.                    
013700*                                                                         
013800*   TRIM-WORK HOLDS THE SUBSCRIPT STATE FOR 9910-TRIM-REASON -            
013900*   TRIM-LEAD WALKS IN FROM THE LEFT, TRIM-TRAIL WALKS IN FROM            
014000*   THE RIGHT, AND TRIM-LEN IS THE COMPUTED LENGTH OF WHATEVER            
014100*   TEXT IS LEFT BETWEEN THEM.                                            
014200 01  TRIM-WORK.                                                           
014300     05  TRIM-LEAD              PIC 9(03) COMP VALUE ZERO.                
014400     05  TRIM-TRAIL             PIC 9(03) COMP VALUE ZERO.                
014500     05  TRIM-LEN               PIC 9(03) COMP VALUE ZERO.                
014600     05  FILLER                   PIC X(01) VALUE SPACES.                 
014700*                                                                         
014800*   REPORT-LINE-AREA IS REDEFINED TWO WAYS - AS A PLAIN COUNT LINE        
014900*   (REPORT-LINE-COUNT) FOR THE SALES/REGIONS/PRODUCTS ROWS AND AS        
015000*   A CURRENCY-EDITED LINE (REPORT-LINE-REVENUE) FOR THE TOTAL            
015100*   REVENUE ROW - SAME 80-BYTE AREA, DIFFERENT PICTURE CLAUSE ON          
015200*   THE VALUE FIELD.                                                      
015300 01  REPORT-LINE-AREA           PIC X(80) VALUE SPACES.                   
015400 01  REPORT-LINE-COUNT REDEFINES REPORT-LINE-AREA.                        
015500     05  RLC-LABEL              PIC X(30).                                
015600     05  RLC-VALUE              PIC ZZZ,ZZZ,ZZ9.                          
015700     05  FILLER                   PIC X(39).                              
015800 01  REPORT-LINE-REVENUE REDEFINES REPORT-LINE-AREA.                      
015900     05  RLR-LABEL              PIC X(30).                                
016000     05  RLR-VALUE              PIC $$$,$$$,$$$,$$9.99-.                  
016100     05  FILLER                   PIC X(30).                              
016200*                                                                         
016300*   PROCEDURE DIVISION LOGIC IS THREE INDEPENDENT COUNT LOOPS (ONE        
016400*   PER INPUT STORE) RUN ONE AFTER ANOTHER, NOT INTERLEAVED - THIS        
016500*   STEP DOES NOT NEED TO MATCH ROWS ACROSS THE THREE STORES, ONLY        
016600*   COUNT AND TOTAL EACH ONE ON ITS OWN.                                  
016700 PROCEDURE DIVISION.                                                      
016800*                                                                         
016900*----------------------------------------------------------------*        
017000*  0000-CBLETL04 IS THE OUTERMOST PARAGRAPH.  DRIVES THE THREE            
017100*  COUNT/TOTAL LOOPS OVER THE ENRICHED, REGION AND PRODUCT STORES         
017200*  BUILT BY CBLETL01/02/03, THEN VALIDATES AND PRINTS THE RUN             
017300*  SUMMARY, SETTING RETURN-CODE 16 IF ANY SANITY CHECK FAILS.             
017400*----------------------------------------------------------------*        
017500 0000-CBLETL04.                                                           
017600     PERFORM 1000-INIT.                                                   
017700     PERFORM 2000-COUNT-SALES                                             
017800         UNTIL NO-MORE-SALES.                                             
017900     PERFORM 2100-COUNT-REGIONS                                           
018000         UNTIL NO-MORE-REGIONS.                                           
018100     PERFORM 2200-COUNT-PRODUCTS                                          
018200         UNTIL NO-MORE-PRODUCTS.                                          
018300     CLOSE ENRICHED-SALES-FILE                                            
018400           REGION-AGGREGATE-FILE                                          
018500           PRODUCT-AGGREGATE-FILE.                                        
018600*                                                                         
018700     PERFORM 3000-VALIDATE THRU 3000-EXIT.                                
018800     PERFORM 4000-PRINT-SUMMARY.                                          
018900*                                                                         
019000     IF VALIDATION-FAILED                                                 
019100         PERFORM 9910-TRIM-REASON                                         
019200         DISPLAY '*** VALIDATION FAILED - ' VALID-REASON-TRIM             
019300         MOVE 16 TO RETURN-CODE                                           
019400     ELSE                                                                 
019500         DISPLAY 'VALIDATION SUCCESSFUL'                                  
019600     END-IF.                                                              
019700     STOP RUN.                                                            
019800*                                                                         
019900*----------------------------------------------------------------*        
020000*  1000-INIT ZEROES THE RUN-SUMMARY-REC COUNTERS, STAMPS THE RUN          
020100*  BANNER, OPENS ALL THREE INPUT FILES AND PRIMES EACH READ LOOP.         
020200*----------------------------------------------------------------*        
020300 1000-INIT.                                                               
020400     MOVE FUNCTION CURRENT-DATE TO SYS-DATE.                              
020500     MOVE ZERO TO SM-SALES-RECORDS.                                       
020600     MOVE ZERO TO SM-REGIONS.                                             
020700     MOVE ZERO TO SM-PRODUCTS.                                            
020800     MOVE ZERO TO SM-TOTAL-REVENUE.                                       
020900     DISPLAY '==========================================='.               
021000     DISPLAY 'CBLETL04 - SALES ETL - RUN SUMMARY/VALIDATE'.               
021100     DISPLAY 'RUN DATE ' SYS-MONTH '/' SYS-DAY '/' SYS-YEAR.              
021200     DISPLAY '=== TRANSFORM PHASE ==='.                                   
021300*                                                                         
021400     OPEN INPUT ENRICHED-SALES-FILE.                                      
021500     OPEN INPUT REGION-AGGREGATE-FILE.                                    
021600     OPEN INPUT PRODUCT-AGGREGATE-FILE.                                   
021700     PERFORM 9000-READ-SALES.                                             
021800     PERFORM 9010-READ-REGION.                                            
021900     PERFORM 9020-READ-PRODUCT.                                           
022000*                                                                         
022100*   COUNTS ONE ENRICHED SALES DETAIL RECORD AND ADDS ITS AMOUNT           
022200*   INTO THE RUNNING REVENUE TOTAL - THE ONLY ONE OF THE THREE            
022300*   COUNT LOOPS THAT ALSO ACCUMULATES A DOLLAR FIGURE.                    
022400 2000-COUNT-SALES.                                                        
022500     ADD 1 TO SM-SALES-RECORDS.                                           
022600     ADD ES-SALES-AMOUNT TO SM-TOTAL-REVENUE.                             
022700     PERFORM 9000-READ-SALES.                                             
022800*                                                                         
022900*   COUNTS ONE REGION AGGREGATE ROW.  CONTENT OF THE ROW IS NOT           
023000*   INSPECTED - THIS STEP TRUSTS CBLETL02 TO HAVE COMPUTED THE            
023100*   REGION TOTALS CORRECTLY AND ONLY CHECKS THAT ROWS EXIST.              
023200 2100-COUNT-REGIONS.                                                      
023300     ADD 1 TO SM-REGIONS.                                                 
023400     PERFORM 9010-READ-REGION.                                            
023500*                                                                         
023600*   COUNTS ONE PRODUCT AGGREGATE ROW, MIRRORING 2100-COUNT-               
023700*   REGIONS.                                                              
023800 2200-COUNT-PRODUCTS.                                                     
023900     ADD 1 TO SM-PRODUCTS.                                                
024000     PERFORM 9020-READ-PRODUCT.                                           
024100*                                                                         
024200*----------------------------------------------------------------*        
024300*  3000-VALIDATE IS THE POST-LOAD SANITY CHECK ADDED UNDER CR-9406        
024400*  AFTER A RUN WITH ZERO REGION ROWS SLIPPED THROUGH UNNOTICED.           
024500*  FOUR CHECKS, ANY ONE OF WHICH FAILS THE RUN: ZERO SALES                
024600*  RECORDS, NON-POSITIVE TOTAL REVENUE, ZERO REGION ROWS, ZERO            
024700*  PRODUCT ROWS.  FIRST FAILURE WINS - THE REASON TEXT IS NOT             
024800*  ACCUMULATED ACROSS MULTIPLE FAILURES.                                  
024900*----------------------------------------------------------------*        
025000 3000-VALIDATE.                                                           
025100*   CHECK 1 OF 4 - THE MOST BASIC SANITY CHECK.  IF NOT EVEN ONE          
025200*   ENRICHED SALES RECORD WAS COUNTED, EITHER CBLETL01 FAILED             
025300*   SILENTLY OR THE SCHEDULER RAN THIS STEP OUT OF ORDER.                 
025400     MOVE 'NO' TO VALID-FAIL-SW.                                          
025500     IF SM-SALES-RECORDS = ZERO                                           
025600         MOVE 'YES' TO VALID-FAIL-SW                                      
025700         MOVE 'NO SALES RECORDS IN THE SALES DETAIL STORE'                
025800             TO VALID-REASON                                              
025900         GO TO 3000-EXIT                                                  
026000     END-IF.                                                              
026100*   CHECK 2 OF 4 - A ZERO OR NEGATIVE GRAND TOTAL WOULD PASS              
026200*   CHECK 1 IF EVERY SALES RECORD HAPPENED TO BE A RETURN, BUT            
026300*   RETURNS ARE DROPPED BY CBLETL01 (SEE ITS 3100-CLEAN-VALIDATE          
026400*   MAINTENANCE COMMENTS), SO IN PRACTICE THIS CHECK ONLY FIRES           
026500*   ON A GENUINE DATA OR ARITHMETIC PROBLEM UPSTREAM.                     
026600*                                                                         
026700     IF SM-TOTAL-REVENUE NOT GREATER THAN ZERO                            
026800         MOVE 'YES' TO VALID-FAIL-SW                                      
026900         MOVE 'TOTAL REVENUE IS NOT POSITIVE'                             
027000             TO VALID-REASON                                              
027100         GO TO 3000-EXIT                                                  
027200     END-IF.                                                              
027300*   CHECK 3 OF 4 - THIS IS THE CHECK ADDED UNDER CR-9406 AFTER THE        
027400*   INCIDENT WHERE CBLETL02 WROTE ZERO REGION ROWS AND NOBODY             
027500*   NOTICED UNTIL THE NEXT REPORTING CYCLE.                               
027600*                                                                         
027700     IF SM-REGIONS = ZERO                                                 
027800         MOVE 'YES' TO VALID-FAIL-SW                                      
027900         MOVE 'NO ROWS IN THE REGION AGGREGATE STORE'                     
028000             TO VALID-REASON                                              
028100         GO TO 3000-EXIT                                                  
028200     END-IF.                                                              
028300*   CHECK 4 OF 4 - MIRRORS CHECK 3 FOR THE PRODUCT AGGREGATE              
028400*   STORE BUILT BY CBLETL03.                                              
028500*                                                                         
028600     IF SM-PRODUCTS = ZERO                                                
028700         MOVE 'YES' TO VALID-FAIL-SW                                      
028800         MOVE 'NO ROWS IN THE PRODUCT AGGREGATE STORE'                    
028900             TO VALID-REASON                                              
029000         GO TO 3000-EXIT                                                  
029100     END-IF.                                                              
029200*   ALL FOUR CHECKS PASSED - FALL THROUGH TO THE EXIT WITH THE            
029300*   SWITCH STILL SET TO ITS INITIAL "NO" VALUE.                           
029400*                                                                         
029500     MOVE 'NO' TO VALID-FAIL-SW.                                          
029600*                                                                         
029700 3000-EXIT.                                                               
029800     EXIT.                                                                
029900*                                                                         
030000*----------------------------------------------------------------*        
030100*  4000-PRINT-SUMMARY ALWAYS SHOWS THE SALES RECORD COUNT, THEN           
030200*  EITHER THE FULL REGION/PRODUCT/REVENUE BREAKDOWN OR A ONE-LINE         
030300*  SUPPRESSION NOTICE, DEPENDING ON THE UPSI-0 SUMMARY-DETAIL             
030400*  SWITCH ADDED UNDER CR-0362.  RUNS REGARDLESS OF WHETHER                
030500*  3000-VALIDATE PASSED OR FAILED - OPERATIONS WANTS TO SEE THE           
030600*  COUNTS EVEN ON A FAILED RUN, TO HELP DIAGNOSE WHY IT FAILED.           
030700*----------------------------------------------------------------*        
030800 4000-PRINT-SUMMARY.                                                      
030900     DISPLAY '=== PIPELINE SUMMARY ==='.                                  
031000     MOVE SPACES TO REPORT-LINE-AREA.                                     
031100     MOVE 'SALES RECORDS' TO RLC-LABEL.                                   
031200     MOVE SM-SALES-RECORDS TO RLC-VALUE.                                  
031300     DISPLAY REPORT-LINE-AREA.                                            
031400*                                                                         
031500     IF SUMMARY-DETAIL-REQUESTED                                          
031600         MOVE SPACES TO REPORT-LINE-AREA                                  
031700         MOVE 'REGIONS' TO RLC-LABEL                                      
031800         MOVE SM-REGIONS TO RLC-VALUE                                     
031900         DISPLAY REPORT-LINE-AREA                                         
032000         MOVE SPACES TO REPORT-LINE-AREA                                  
032100         MOVE 'PRODUCTS' TO RLC-LABEL                                     
032200         MOVE SM-PRODUCTS TO RLC-VALUE                                    
032300         DISPLAY REPORT-LINE-AREA                                         
032400         MOVE SPACES TO REPORT-LINE-AREA                                  
032500         MOVE 'TOTAL REVENUE' TO RLR-LABEL                                
032600         MOVE SM-TOTAL-REVENUE TO RLR-VALUE                               
032700         DISPLAY REPORT-LINE-AREA                                         
032800     ELSE                                                                 
032900         DISPLAY '*** SUMMARY DETAIL SUPPRESSED - SET UPSI-0 ON'          
033000         DISPLAY '*** FOR THE REGION/PRODUCT/REVENUE BREAKDOWN'           
033100     END-IF.                                                              
033200*                                                                         
033300*   READS THE NEXT ENRICHED SALES DETAIL RECORD, OR FLIPS THE             
033400*   NO-MORE-SALES CONDITION AT END OF FILE.                               
033500 9000-READ-SALES.                                                         
033600     READ ENRICHED-SALES-FILE                                             
033700         AT END                                                           
033800             MOVE 'NO' TO MORE-SALES                                      
033900     END-READ.                                                            
034000*                                                                         
034100*   READS THE NEXT REGION AGGREGATE ROW, OR FLIPS NO-MORE-REGIONS         
034200*   AT END OF FILE.                                                       
034300 9010-READ-REGION.                                                        
034400     READ REGION-AGGREGATE-FILE                                           
034500         AT END                                                           
034600             MOVE 'NO' TO MORE-REGIONS                                    
034700     END-READ.                                                            
034800*                                                                         
034900*   READS THE NEXT PRODUCT AGGREGATE ROW, OR FLIPS NO-MORE-               
035000*   PRODUCTS AT END OF FILE.                                              
035100 9020-READ-PRODUCT.                                                       
035200     READ PRODUCT-AGGREGATE-FILE                                          
035300         AT END                                                           
035400             MOVE 'NO' TO MORE-PRODUCTS                                   
035500     END-READ.                                                            
035600*                                                                         
035700*----------------------------------------------------------------*        
035800*  9900-NOOP IS THE SAME DO-NOTHING PERFORM TARGET USED BY THE            
035900*  OTHER SALES ETL PROGRAMS - HERE IT DRIVES THE LEADING/TRAILING         
036000*  BLANK SCAN IN 9910-TRIM-REASON BELOW RATHER THAN AN IF WITH NO         
036100*  ELSE.                                                                  
036200*----------------------------------------------------------------*        
036300 9900-NOOP.                                                               
036400     CONTINUE.                                                            
036500*                                                                         
036600*----------------------------------------------------------------*        
036700*  9910-TRIM-REASON TRIMS THE LEADING AND TRAILING BLANKS OFF             
036800*  VALID-REASON BEFORE IT IS DISPLAYED ON A FAILED RUN, THE SAME          
036900*  CHARACTER-BY-CHARACTER SCAN TECHNIQUE 9100-TRIM-NAME USES IN           
037000*  CBLETL01 - EACH VALID-REASON LITERAL IS MOVED IN AT ITS OWN            
037100*  LENGTH SO THE FIELD IS ALREADY BLANK-PADDED ON THE RIGHT; ONLY         
037200*  THE LEFT PAD NEEDS TRIMMING IN PRACTICE, BUT THE TRAILING SCAN         
037300*  IS KEPT FOR SYMMETRY WITH 9100-TRIM-NAME.                              
037400*----------------------------------------------------------------*        
037500 9910-TRIM-REASON.                                                        
037600*   SCANS FORWARD FROM POSITION 1 FOR THE FIRST NON-BLANK                 
037700*   CHARACTER (TRIM-LEAD), THEN BACKWARD FROM POSITION 50 FOR THE         
037800*   LAST NON-BLANK CHARACTER (TRIM-TRAIL).  IF THE FIELD IS ALL           
037900*   BLANKS, TRIM-TRAIL ENDS UP LESS THAN TRIM-LEAD AND THE ELSE           
038000*   BRANCH BELOW IS SKIPPED IN FAVOR OF A BLANK RESULT.                   
038100     MOVE 1 TO TRIM-LEAD.                                                 
038200     PERFORM 9900-NOOP                                                    
038300         VARYING TRIM-LEAD FROM 1 BY 1                                    
038400         UNTIL TRIM-LEAD > 50                                             
038500             OR VALID-REASON(TRIM-LEAD:1) NOT = SPACE.                    
038600     MOVE 50 TO TRIM-TRAIL.                                               
038700     PERFORM 9900-NOOP                                                    
038800         VARYING TRIM-TRAIL FROM 50 BY -1                                 
038900         UNTIL TRIM-TRAIL < 1                                             
039000             OR VALID-REASON(TRIM-TRAIL:1) NOT = SPACE.                   
039100     IF TRIM-TRAIL < TRIM-LEAD                                            
039200         MOVE SPACES TO VALID-REASON-TRIM                                 
039300     ELSE                                                                 
039400         COMPUTE TRIM-LEN =                                               
039500             TRIM-TRAIL - TRIM-LEAD + 1                                   
039600         MOVE SPACES TO VALID-REASON-TRIM                                 
039700         MOVE VALID-REASON(TRIM-LEAD:TRIM-LEN)                            
039800             TO VALID-REASON-TRIM(1:TRIM-LEN)                             
039900     END-IF.                                                              
