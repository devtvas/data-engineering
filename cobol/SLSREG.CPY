000100* SLSREG.CPY                                                              
000200* REGION AGGREGATE RECORD LAYOUT - DAILY SALES ETL                        
000300* ONE RECORD PER REGION, WRITTEN BY CBLETL02 AND READ BACK BY             
000400* CBLETL04 FOR THE COMBINED RUN REPORT.  FIXED LENGTH, 208 BYTES.         
000500* MAINTENANCE                                                             
000600*   03/12/85  T.H.  CR-8502  ORIGINAL COPYBOOK FOR CBLETL02.              
000700*   06/02/91  R.O.  CR-9114  ADDED 5-BYTE RESERVE TO MATCH THE            
000800*             OTHER SALES ETL COPYBOOKS - NEVER POPULATED.                
000900*   03/14/94  R.O.  CR-9406  ADDED STORE COUNT AND REGION MANAGER         
001000*             ID WHEN THE STORE/REGISTER RENUMBERING PROJECT WAS          
001100*             DISCUSSED - MANAGER ID NEVER GOT A DATA SOURCE SO           
001200*             CBLETL02 NEVER MOVES ANYTHING INTO IT.                      
001300*   01/08/97  M.D.  CR-9702  ADDED DISCOUNT AND RETURN TOTALS FOR         
001400*             THE TENDER-MIX REPORT THAT WAS NEVER BUILT - SEE            
001500*             SLSENR.CPY MAINTENANCE LOG.                                 
001600*   07/14/98  K.P.  CR-9865  ADDED LOYALTY SALES COUNT FOR THE            
001700*             FREQUENT-SHOPPER PROGRAM.  CBLETL02 STILL DOES NOT          
001800*             ACCUMULATE IT PENDING A COUNT RULE FROM MARKETING.          
001900*   03/03/99  K.P.  CR-9908  Y2K REVIEW - NO DATE FIELDS IN THIS          
002000*             RECORD REQUIRED WINDOWING.                                  
002100*   09/09/01  C.W.  CR-0113  ADDED MIN/MAX SALE AMOUNT AND TAX            
002200*             TOTAL FOR A PROPOSED REGION SCORECARD THAT WAS              
002300*             SHELVED WHEN THE REQUESTING MANAGER TRANSFERRED.            
002400*   09/23/03  D.N.  CR-0362  ADDED RA-OLD-REGION-CODE AS A                
002500*             CARRY-ALONG FOR THE PRE-1994 TWO-CHARACTER REGION           
002600*             CODES.  RETAINED FOR THE ARCHIVE EXTRACT PROGRAM -          
002700*             CBLETL02 DOES NOT SET IT.                                   
002800*   09/24/03  D.N.  CR-0363  RECORD LENGTH IN THE HEADER COMMENT          
002900*             AND BOTH FDS WAS STILL 196 - NEVER RE-SUMMED AFTER          
003000*             CR-0362 ADDED RA-OLD-REGION-CODE AND RA-LAST-               
003100*             UPDATED-CCYYMMDD.  CORRECTED TO 208, THE ACTUAL             
003200*             01-LEVEL WIDTH.                                             
003300 01  REGION-AGGREGATE-REC.                                                
003400     05  RA-REGION               PIC X(50).                               
003500     05  RA-TOTAL-SALES          PIC 9(09).                               
003600     05  RA-TOTAL-REVENUE        PIC S9(10)V99.                           
003700     05  RA-TOTAL-QUANTITY       PIC 9(09).                               
003800     05  RA-PRODUCT-COUNT        PIC 9(09).                               
003900     05  RA-AVG-SALE-AMOUNT      PIC S9(08)V99.                           
004000     05  RA-AVG-QUANTITY         PIC S9(06)V99.                           
004100     05  RA-STORE-COUNT          PIC 9(05).                               
004200     05  RA-REGION-MANAGER-ID    PIC X(08).                               
004300     05  RA-DISCOUNT-TOTAL       PIC S9(08)V99.                           
004400     05  RA-RETURN-COUNT         PIC 9(07).                               
004500     05  RA-VOID-COUNT           PIC 9(07).                               
004600     05  RA-LOYALTY-SALES-COUNT  PIC 9(07).                               
004700     05  RA-MIN-SALE-AMOUNT      PIC S9(08)V99.                           
004800     05  RA-MAX-SALE-AMOUNT      PIC S9(08)V99.                           
004900     05  RA-TAX-TOTAL            PIC S9(08)V99.                           
005000     05  RA-BATCH-COUNT          PIC 9(05).                               
005100     05  RA-PROMO-SALES-COUNT    PIC 9(07).                               
005200     05  RA-OLD-REGION-CODE      PIC X(02).                               
005300     05  RA-LAST-UPDATED-CCYYMMDD PIC 9(08).                              
005400     05  FILLER                  PIC X(05).                               
