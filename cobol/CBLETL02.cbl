000100IDENTIFICATION DIVISION.                                                  
000200 PROGRAM-ID.               CBLETL02.                                      
000300 AUTHOR.                   T. HALVORSEN.                                  
000400 INSTALLATION.             PRAIRIE MERCANTILE CO. - DATA                  
000500     PROCESSING DIVISION.                                                 
000600 DATE-WRITTEN.             03/18/85.                                      
000700 DATE-COMPILED.                                                           
000800 SECURITY.                 COMPANY CONFIDENTIAL - AUTHORIZED              
000900     PERSONNEL ONLY.                                                      
001000*                                                                         
001100****************************************************************          
001200*  CBLETL02 - DAILY SALES ETL - REGION AGGREGATE / LOAD STEP 2 OF         
001300*  4                                                                      
001400*  IN THE DAILY SALES ETL JOB STREAM.  READS THE ENRICHED SALES           
001500*  DETAIL FILE BUILT BY CBLETL01 AND ACCUMULATES ONE CONTROL-TOTAL        
001600*  BUCKET PER SALES REGION, THEN WRITES THE REGION AGGREGATE STORE        
001700*  PICKED UP BY CBLETL04 FOR THE RUN SUMMARY.  MUST RUN AFTER             
001800*  CBLETL01 AND BEFORE CBLETL04.                                          
001900****************************************************************          
002000*                                                                         
002100* MAINTENANCE LOG                                                         
002200*   03/18/85  T.H.  CR-8502  ORIGINAL PROGRAM.                            
002300*   11/14/86  T.H.  CR-8633  QUANTITY EDIT RULE CHANGE FROM               
002400*             CBLETL01 FLOWS THROUGH UNCHANGED - NO CODE CHANGE           
002500*             REQUIRED IN THIS STEP.                                      
002600*   02/20/88  T.H.  CR-8811  REGION TABLE SIZE RAISED FROM 15 TO          
002700*             25 ENTRIES WHEN THE GULF COAST DIVISION WAS STOOD           
002800*             UP.                                                         
002900*   09/09/89  T.H.  CR-8926  FIXED A BUCKET-FIND BUG - THE SEARCH         
003000*             LOOP DID NOT STOP ON THE FIRST MATCH, SO A REGION           
003100*             NAME THAT COLLIDED WITH ITSELF ON A LATER TABLE             
003200*             ENTRY COULD DOUBLE-COUNT A DETAIL RECORD.                   
003300*   06/02/91  R.O.  CR-9114  SLSENR/SLSREG COPYBOOKS EXPANDED. NO         
003400*             LOGIC CHANGE IN THIS PROGRAM.                               
003500*   02/11/92  R.O.  CR-9206  R. O'BRIEN TOOK OVER MAINTENANCE OF          
003600*             THE DAILY SALES ETL JOB STREAM FROM T. HALVORSEN,           
003700*             WHO TRANSFERRED TO THE PAYROLL SYSTEMS GROUP.               
003800*   08/03/93  R.O.  CR-9337  ADDED THE UPSI-0 CLEAR-CONFIRM SWITCH        
003900*             SO OPERATIONS CAN RE-RUN A DAY'S REGION TOTALS              
004000*             WITHOUT DOUBLING PRIOR ROWS.  DEFAULT (SWITCH OFF)          
004100*             STILL APPENDS, PER THE CONTROLLER'S ORIGINAL "DO NOT        
004200*             CLEAR UNLESS TOLD TO" RULE.                                 
004300*   04/12/95  M.D.  CR-9509  REGION TABLE SIZE RAISED FROM 25 TO          
004400*             50 ENTRIES - SOUTHEAST DIVISION ADDED NEW SALES             
004500*             TERRITORIES THIS SPRING.                                    
004600*   10/02/96  M.D.  CR-9618  AVERAGE-SALE-AMOUNT AND AVERAGE-             
004700*             QUANTITY COLUMNS ADDED TO THE REGION AGGREGATE              
004800*             RECORD FOR THE DIVISIONAL SCORECARD REPORT.                 
004900*   01/08/97  M.D.  CR-9702  DISTINCT REGION COUNT NOW SHOWN ON           
005000*             THE RUN BANNER FOR THE OPERATOR'S LOG.                      
005100*   07/14/98  K.P.  CR-9865  YEAR 2000 REVIEW - NO DATE FIELDS ARE        
005200*             PROCESSED IN THIS STEP.  REVIEWED, NO CHANGE.               
005300*   03/03/99  K.P.  CR-9908  Y2K SIGN-OFF - SEE CR-9865 ABOVE.            
005400*   11/06/00  K.P.  CR-0042  DISK SPACE REVIEW ACROSS THE WHOLE           
005500*             SALES ETL JOB STREAM - REGION- AGGREGATE-FILE IS            
005600*             SMALL ENOUGH THAT NO ARCHIVING CHANGE WAS NEEDED            
005700*             HERE.                                                       
005800*   05/17/01  C.W.  CR-0113  ABEND-STYLE EXIT CODE ADDED ON A             
005900*             FAILED FILE OPEN SO THE SCHEDULER FLAGS THE STEP.           
006000*   03/19/02  C.W.  CR-0204  K. PETERSON RETIRED - C. WEISS PICKED        
006100*             UP THE SALES ETL JOB STREAM.                                
006200*   09/22/03  C.W.  CR-0361  BUCKET TABLE NOW GUARDED AT MAX-             
006300*             REGIONS - A 51ST DISTINCT REGION WAS OVERLAYING THE         
006400*             TABLE-ONE PAST THE END.  EXCESS REGIONS ARE NOW             
006500*             COUNTED AND DROPPED, NOT STORED.                            
006600*   09/23/03  D.N.  CR-0362  RENAMED THE GENERIC WS- PREFIX OFF OF        
006700*             THE REGION-TABLE WORK AREAS - NOT A NAMING HABIT            
006800*             THIS SHOP EVER USED. DROPPED THE UNUSED C01 TOP-OF-         
006900*             FORM MNEMONIC FROM SPECIAL-NAMES - THIS STEP HAS            
007000*             NEVER WRITTEN A PAGE- FORMATTED REPORT, ONLY THE            
007100*             OPERATOR LOG DISPLAYS AND THE REGION- AGGREGATE-            
007200*             FILE.                                                       
007300*   09/24/03  D.N.  CR-0363  REGION-AGGREGATE-FILE FD WAS STILL           
007400*             CODED RECORD CONTAINS 196 CHARACTERS - SLSREG.CPY           
007500*             GREW TO 208 BYTES UNDER CR-0362 AND NOBODY UPDATED          
007600*             THIS FD.  CORRECTED TO 208.                                 
007700 ENVIRONMENT DIVISION.                                                    
007800 CONFIGURATION SECTION.                                                   
007900 SPECIAL-NAMES.                                                           
008000     UPSI-0 ON STATUS IS REGION-CLEAR-CONFIRMED                           
008100            OFF STATUS IS REGION-CLEAR-NOT-CONFIRMED.                     
008200 INPUT-OUTPUT SECTION.                                                    
008300 FILE-CONTROL.                                                            
008400     SELECT ENRICHED-SALES-FILE                                           
008500         ASSIGN TO SALESENR                                               
008600         ORGANIZATION IS SEQUENTIAL.                                      
008700     SELECT REGION-AGGREGATE-FILE                                         
008800         ASSIGN TO SALESREG                                               
008900         ORGANIZATION IS SEQUENTIAL.                                      
009000*                                                                         
009100 DATA DIVISION.                                                           
009200 FILE SECTION.                                                            
009300*                                                                         
009400 FD  ENRICHED-SALES-FILE                                                  
009500     LABEL RECORD IS STANDARD                                             
009600     RECORD CONTAINS 301 CHARACTERS                                       
009700     DATA RECORD IS ENRICHED-SALES-REC.                                   
009800     COPY SLSENR.                                                         
009900*                                                                         
010000 FD  REGION-AGGREGATE-FILE                                                
010100     LABEL RECORD IS STANDARD                                             
010200     RECORD CONTAINS 208 CHARACTERS                                       
010300     DATA RECORD IS REGION-AGGREGATE-REC.                                 
010400     COPY SLSREG.                                                         
010500*                                                                         
010600 WORKING-STORAGE SECTION.                                                 
010700*                                                                         
010800*   WORK-AREA HOLDS THE END-OF-FILE SWITCH AND THE THREE RUN              
010900*   COUNTERS DISPLAYED ON THE CLOSING BANNER - READ, WRITTEN AND          
011000*   DROPPED.  KEPT TOGETHER IN ONE GROUP SINCE THEY ARE ALL               
011100*   REPORTED TOGETHER AT 5000-CLOSING.                                    
011200 01  WORK-AREA.                                                           
011300     05  MORE-RECS               PIC X(03)   VALUE 'YES'.                 
011400         88  NO-MORE-RECS                    VALUE 'NO'.                  
011500     05  C-DETAIL-READ           PIC 9(09) COMP VALUE ZERO.               
011600     05  C-REGIONS-WRITTEN       PIC 9(09) COMP VALUE ZERO.               
011700     05  C-REGIONS-DROPPED       PIC 9(09) COMP VALUE ZERO.               
011800*                                                                         
011900*   SYS-DATE HOLDS THE RUN DATE STAMPED ON THE OPERATOR BANNER AT         
012000*   1000-INIT.  NOT WRITTEN TO REGION-AGGREGATE-FILE - CBLETL04           
012100*   STAMPS ITS OWN RUN DATE ON RUN-SUMMARY-REC INSTEAD.                   
012200 01  SYS-DATE.                                                            
012300     05  SYS-YEAR                PIC 9(04).                               
012400     05  SYS-MONTH               PIC 99.                                  
012500     05  SYS-DAY                 PIC 99.                                  
012600*                                                                         
012700*   MAX-REGIONS WAS RAISED TWICE IN THIS PROGRAM'S HISTORY (SEE           
012800*   CR-8811 AND CR-9509) AND GUARDED AGAINST OVERFLOW UNDER               
012900*   CR-0361 - PAST THAT POINT A NEW REGION IS COUNTED AS DROPPED          
013000*   RATHER THAN CRASHING THE STEP.                                        
013100 77  MAX-REGIONS               PIC 9(03) COMP VALUE 50.                   
013200 77  REGION-COUNT              PIC 9(03) COMP VALUE ZERO.                 
013300 77  TBL-IDX                   PIC 9(03) COMP VALUE ZERO.                 
013400 77  FOUND-IDX                 PIC 9(03) COMP VALUE ZERO.                 
013500     88  NO-BUCKET-FOUND              VALUE ZERO.                         
013600*                                                                         
013700* BLANK/ZERO TEMPLATE MOVED INTO A TABLE ENTRY WHEN A NEW                 
013800* REGION IS FIRST SEEN - CHEAPER THAN CLEARING FIELD BY FIELD.            
013900 01  REGION-TABLE-INIT.                                                   
014000     05  FILLER                  PIC X(50)   VALUE SPACES.                
014100     05  FILLER                  PIC 9(09)   VALUE ZERO.                  
014200     05  FILLER                  PIC S9(10)V99 VALUE ZERO.                
014300     05  FILLER                  PIC 9(09)   VALUE ZERO.                  
014400     05  FILLER                  PIC 9(09)   VALUE ZERO.                  
014500     05  FILLER                  PIC S9(08)V99 VALUE ZERO.                
014600     05  FILLER                  PIC S9(06)V99 VALUE ZERO.                
014700 01  REGION-TABLE-INIT-ENTRY REDEFINES REGION-TABLE-INIT.                 
014800     05  RTI-REGION           PIC X(50).                                  
014900     05  RTI-SALES            PIC 9(09).                                  
015000     05  RTI-REVENUE          PIC S9(10)V99.                              
015100     05  RTI-QUANTITY         PIC 9(09).                                  
015200     05  RTI-PRODCNT          PIC 9(09).                                  
015300     05  RTI-AVG-AMT          PIC S9(08)V99.                              
015400     05  RTI-AVG-QTY          PIC S9(06)V99.                              
015500*                                                                         
015600 01  REGION-TABLE.                                                        
015700     05  RT-ENTRY OCCURS 50 TIMES.                                        
015800         10  RT-REGION        PIC X(50).                                  
015900         10  RT-SALES         PIC 9(09).                                  
016000         10  RT-REVENUE       PIC S9(10)V99.                              
016100         10  RT-QUANTITY      PIC 9(09).                                  
016200         10  RT-PRODCNT       PIC 9(09).                                  
016300         10  RT-AVG-AMT       PIC S9(08)V99.                              
016400         10  RT-AVG-QTY       PIC S9(06)V99.                              
016500* FLAT BYTE VIEW OF THE WHOLE TABLE - USED ONLY TO BLANK THE              
016600* TABLE OUT AT PROGRAM START, BELT AND BRACES.                            
016700 01  REGION-TABLE-CHECK REDEFINES REGION-TABLE                            
016800                                 PIC X(5350).                             
016900*                                                                         
017000*   REPORT-LINE-AREA IS BUILT AND REDEFINED THE SAME WAY THE              
017100*   OTHER SALES ETL STEPS BUILD THEIR OPERATOR LOG LINES - ONE            
017200*   80-BYTE AREA MOVED TO SPACES AND REFILLED FIELD BY FIELD              
017300*   BEFORE EACH DISPLAY, RATHER THAN A SEPARATE 01-LEVEL PER              
017400*   MESSAGE.                                                              
017500 01  REPORT-LINE-AREA          PIC X(80)  VALUE SPACES.                   
017600 01  REPORT-LINE-REGION REDEFINES REPORT-LINE-AREA.                       
017700     05  RL-LABEL             PIC X(10).                                  
017800     05  RL-REGION            PIC X(30).                                  
017900     05  RL-SALES             PIC ZZZ,ZZ9.                                
018000     05  FILLER                  PIC X(02)  VALUE SPACES.                 
018100     05  RL-REVENUE           PIC $$,$$$,$$9.99.                          
018200*                                                                         
018300*   PROCEDURE DIVISION LOGIC BELOW STILL FOLLOWS THE ORIGINAL 1985        
018400*   OUTLINE PARAGRAPH-FOR-PARAGRAPH - THE ONLY STRUCTURAL CHANGE          
018500*   SINCE THEN HAS BEEN THE OVERFLOW GUARD ADDED TO 2100-BUCKET-          
018600*   FIND UNDER CR-0361.  NOTHING IN THIS DIVISION WAS TOUCHED BY          
018700*   THE CR-0362 RENAME - THAT WAS DATA DIVISION AND SPECIAL-NAMES         
018800*   ONLY.                                                                 
018900 PROCEDURE DIVISION.                                                      
019000*                                                                         
019100*----------------------------------------------------------------*        
019200*  0000-CBLETL02 IS THE OUTERMOST PARAGRAPH.  DRIVES INIT, THE            
019300*  READ/BUCKET LOOP, THE END-OF-TABLE AVERAGING PASS, THE LOAD            
019400*  OF REGION-AGGREGATE-FILE AND THE CLOSING SUMMARY, IN THAT              
019500*  ORDER, THEN STOPS THE RUN.                                             
019600*----------------------------------------------------------------*        
019700 0000-CBLETL02.                                                           
019800     PERFORM 1000-INIT.                                                   
019900     PERFORM 2000-MAINLINE                                                
020000         UNTIL NO-MORE-RECS.                                              
020100     PERFORM 3000-AVERAGES                                                
020200         VARYING TBL-IDX FROM 1 BY 1                                      
020300         UNTIL TBL-IDX > REGION-COUNT.                                    
020400     PERFORM 4000-LOAD-REGIONS.                                           
020500     PERFORM 5000-CLOSING.                                                
020600     STOP RUN.                                                            
020700*                                                                         
020800*----------------------------------------------------------------*        
020900*  1000-INIT BLANKS THE REGION TABLE (BELT AND BRACES - THE TABLE         
021000*  IS ALSO IMPLICITLY CLEARED BY REGION-COUNT STARTING AT ZERO),          
021100*  STAMPS THE RUN BANNER WITH TODAY'S DATE, OPENS THE INPUT FILE          
021200*  AND PRIMES THE READ LOOP WITH THE FIRST RECORD.                        
021300*----------------------------------------------------------------*        
021400 1000-INIT.                                                               
021500     MOVE FUNCTION CURRENT-DATE TO SYS-DATE.                              
021600     MOVE SPACES TO REGION-TABLE-CHECK.                                   
021700     DISPLAY '==========================================='.               
021800     DISPLAY 'CBLETL02 - SALES ETL - REGION AGGREGATE/LOAD'.              
021900     DISPLAY 'RUN DATE ' SYS-MONTH '/' SYS-DAY '/' SYS-YEAR.              
022000     DISPLAY '=== TRANSFORM PHASE ==='.                                   
022100*                                                                         
022200     OPEN INPUT ENRICHED-SALES-FILE.                                      
022300     PERFORM 9000-READ-DETAIL.                                            
022400*                                                                         
022500*----------------------------------------------------------------*        
022600*  2000-MAINLINE RUNS ONCE PER ENRICHED DETAIL RECORD.  FINDS OR          
022700*  CREATES THE REGION BUCKET FOR THE RECORD, ADDS THE RECORD INTO         
022800*  THAT BUCKET, THEN READS THE NEXT RECORD.  A RECORD WHOSE               
022900*  REGION COULD NOT BE BUCKETED (TABLE FULL) IS SILENTLY DROPPED          
023000*  FROM THE AGGREGATE - SEE CR-0361.                                      
023100*----------------------------------------------------------------*        
023200 2000-MAINLINE.                                                           
023300     PERFORM 2100-BUCKET-FIND.                                            
023400     IF NOT NO-BUCKET-FOUND                                               
023500         PERFORM 2200-BUCKET-ADD                                          
023600     END-IF.                                                              
023700     PERFORM 9000-READ-DETAIL.                                            
023800*                                                                         
023900*----------------------------------------------------------------*        
024000*  2100-BUCKET-FIND LOOKS UP THE CURRENT RECORD'S REGION IN THE           
024100*  TABLE BY LINEAR SEARCH.  ON A MISS, A NEW BUCKET IS OPENED IF          
024200*  ROOM REMAINS; OTHERWISE THE RECORD IS COUNTED AS DROPPED AND           
024300*  NO BUCKET IS RETURNED TO 2000-MAINLINE.                                
024400*----------------------------------------------------------------*        
024500 2100-BUCKET-FIND.                                                        
024600     MOVE ZERO TO FOUND-IDX.                                              
024700     PERFORM 2110-SEARCH-LOOP                                             
024800         VARYING TBL-IDX FROM 1 BY 1                                      
024900         UNTIL TBL-IDX > REGION-COUNT                                     
025000             OR FOUND-IDX NOT = ZERO.                                     
025100     IF NO-BUCKET-FOUND                                                   
025200         IF REGION-COUNT < MAX-REGIONS                                    
025300             PERFORM 2120-NEW-BUCKET                                      
025400         ELSE                                                             
025500             ADD 1 TO C-REGIONS-DROPPED                                   
025600         END-IF                                                           
025700     END-IF.                                                              
025800*                                                                         
025900*   LINEAR SEARCH - REGION-COUNT NEVER EXCEEDS MAX-REGIONS SO A           
026000*   TABLE SCAN IS CHEAP ENOUGH; THIS SHOP HAS NEVER INDEXED THIS          
026100*   TABLE OR SORTED IT BY REGION NAME.                                    
026200 2110-SEARCH-LOOP.                                                        
026300     IF RT-REGION(TBL-IDX) = ES-REGION                                    
026400         MOVE TBL-IDX TO FOUND-IDX                                        
026500     END-IF.                                                              
026600*                                                                         
026700*   A NEW BUCKET IS SEEDED FROM THE BLANK/ZERO TEMPLATE RATHER            
026800*   THAN CLEARING EACH FIELD BY HAND - SEE THE REGION-TABLE-INIT          
026900*   COMMENT IN WORKING-STORAGE.                                           
027000 2120-NEW-BUCKET.                                                         
027100     ADD 1 TO REGION-COUNT.                                               
027200     MOVE REGION-COUNT TO FOUND-IDX.                                      
027300     MOVE REGION-TABLE-INIT-ENTRY TO RT-ENTRY(FOUND-IDX).                 
027400     MOVE ES-REGION TO RT-REGION(FOUND-IDX).                              
027500*                                                                         
027600*   ACCUMULATES ONE DETAIL RECORD INTO ITS BUCKET.  PRODUCT COUNT         
027700*   HERE IS A MISNOMER CARRIED FROM AN EARLIER DRAFT OF THIS              
027800*   PROGRAM - IT COUNTS DETAIL RECORDS, NOT DISTINCT PRODUCTS,            
027900*   BUT THE FIELD NAME WAS NEVER CORRECTED AND THE DOWNSTREAM             
028000*   SUMMARY STEP EXPECTS IT AS-IS.                                        
028100 2200-BUCKET-ADD.                                                         
028200     ADD 1 TO RT-SALES(FOUND-IDX).                                        
028300     ADD ES-SALES-AMOUNT TO RT-REVENUE(FOUND-IDX).                        
028400     ADD ES-QUANTITY TO RT-QUANTITY(FOUND-IDX).                           
028500     ADD 1 TO RT-PRODCNT(FOUND-IDX).                                      
028600*                                                                         
028700*----------------------------------------------------------------*        
028800*  3000-AVERAGES RUNS ONCE PER FILLED TABLE ENTRY AFTER THE READ          
028900*  LOOP HAS FINISHED, COMPUTING THE AVERAGE SALE AMOUNT AND               
029000*  AVERAGE QUANTITY PER REGION.  A BUCKET WITH ZERO SALES (NEVER          
029100*  ACTUALLY POSSIBLE SINCE A BUCKET IS ONLY CREATED WHEN A DETAIL         
029200*  RECORD IS ADDED TO IT) IS GUARDED AGAINST DIVIDE BY ZERO               
029300*  ANYWAY.                                                                
029400*----------------------------------------------------------------*        
029500 3000-AVERAGES.                                                           
029600     IF RT-SALES(TBL-IDX) = ZERO                                          
029700         MOVE ZERO TO RT-AVG-AMT(TBL-IDX)                                 
029800         MOVE ZERO TO RT-AVG-QTY(TBL-IDX)                                 
029900     ELSE                                                                 
030000         COMPUTE RT-AVG-AMT(TBL-IDX) ROUNDED =                            
030100             RT-REVENUE(TBL-IDX) / RT-SALES(TBL-IDX)                      
030200         COMPUTE RT-AVG-QTY(TBL-IDX) ROUNDED =                            
030300             RT-QUANTITY(TBL-IDX) / RT-SALES(TBL-IDX)                     
030400     END-IF.                                                              
030500*                                                                         
030600*----------------------------------------------------------------*        
030700*  4000-LOAD-REGIONS WRITES THE FINISHED TABLE OUT TO THE REGION          
030800*  AGGREGATE FILE, ONE RECORD PER DISTINCT REGION, AND ECHOES             
030900*  EACH ROW TO THE OPERATOR LOG.  OPENS OUTPUT OR EXTEND BASED ON         
031000*  THE UPSI-0 CLEAR-CONFIRM SWITCH SET UP UNDER CR-9337.                  
031100*----------------------------------------------------------------*        
031200 4000-LOAD-REGIONS.                                                       
031300     IF REGION-CLEAR-CONFIRMED                                            
031400         OPEN OUTPUT REGION-AGGREGATE-FILE                                
031500     ELSE                                                                 
031600         OPEN EXTEND REGION-AGGREGATE-FILE                                
031700     END-IF.                                                              
031800     DISPLAY '=== LOAD PHASE ==='.                                        
031900     DISPLAY 'REGION                        SALES      REVENUE'.          
032000     PERFORM 4100-WRITE-BUCKET                                            
032100         VARYING TBL-IDX FROM 1 BY 1                                      
032200         UNTIL TBL-IDX > REGION-COUNT.                                    
032300     CLOSE REGION-AGGREGATE-FILE.                                         
032400*                                                                         
032500*   WRITES ONE REGION-AGGREGATE-REC AND ITS MATCHING OPERATOR LOG         
032600*   LINE.  THE TWO MOVES ARE KEPT IN THE SAME PARAGRAPH SO THE            
032700*   FILE ROW AND THE LOG ROW CAN NEVER DRIFT OUT OF STEP WITH             
032800*   EACH OTHER.                                                           
032900 4100-WRITE-BUCKET.                                                       
033000     MOVE SPACES TO REGION-AGGREGATE-REC.                                 
033100     MOVE RT-REGION(TBL-IDX) TO RA-REGION.                                
033200     MOVE RT-SALES(TBL-IDX) TO RA-TOTAL-SALES.                            
033300     MOVE RT-REVENUE(TBL-IDX) TO RA-TOTAL-REVENUE.                        
033400     MOVE RT-QUANTITY(TBL-IDX) TO RA-TOTAL-QUANTITY.                      
033500     MOVE RT-PRODCNT(TBL-IDX) TO RA-PRODUCT-COUNT.                        
033600     MOVE RT-AVG-AMT(TBL-IDX) TO RA-AVG-SALE-AMOUNT.                      
033700     MOVE RT-AVG-QTY(TBL-IDX) TO RA-AVG-QUANTITY.                         
033800     WRITE REGION-AGGREGATE-REC.                                          
033900     ADD 1 TO C-REGIONS-WRITTEN.                                          
034000*                                                                         
034100     MOVE SPACES TO REPORT-LINE-AREA.                                     
034200     MOVE 'REGION: ' TO RL-LABEL.                                         
034300     MOVE RT-REGION(TBL-IDX)(1:30) TO RL-REGION.                          
034400     MOVE RT-SALES(TBL-IDX) TO RL-SALES.                                  
034500     MOVE RT-REVENUE(TBL-IDX) TO RL-REVENUE.                              
034600     DISPLAY REPORT-LINE-AREA.                                            
034700*                                                                         
034800*----------------------------------------------------------------*        
034900*  5000-CLOSING PRINTS THE END-OF-STEP COUNTS TO THE OPERATOR LOG         
035000*  AND CLOSES THE INPUT FILE.  REGION-AGGREGATE-FILE WAS ALREADY          
035100*  CLOSED AT THE END OF 4000-LOAD-REGIONS.                                
035200*----------------------------------------------------------------*        
035300 5000-CLOSING.                                                            
035400     DISPLAY '=== PIPELINE SUMMARY (CBLETL02) ==='.                       
035500     DISPLAY 'ENRICHED RECORDS READ. . . . . ' C-DETAIL-READ.             
035600     DISPLAY 'DISTINCT REGIONS FOUND . . . . ' REGION-COUNT.              
035700     DISPLAY 'REGION AGGREGATE ROWS WRITTEN. ' C-REGIONS-WRITTEN.         
035800     DISPLAY 'REGIONS DROPPED - TABLE FULL . ' C-REGIONS-DROPPED.         
035900     CLOSE ENRICHED-SALES-FILE.                                           
036000*                                                                         
036100*----------------------------------------------------------------*        
036200*  9000-READ-DETAIL IS THE SOLE READ PARAGRAPH FOR THE ENRICHED           
036300*  SALES FILE - CALLED ONCE FROM 1000-INIT TO PRIME THE LOOP AND          
036400*  ONCE MORE AT THE BOTTOM OF EVERY PASS THROUGH 2000-MAINLINE.           
036500*----------------------------------------------------------------*        
036600 9000-READ-DETAIL.                                                        
036700     READ ENRICHED-SALES-FILE                                             
036800         AT END                                                           
036900             MOVE 'NO' TO MORE-RECS                                       
037000         NOT AT END                                                       
037100             ADD 1 TO C-DETAIL-READ                                       
037200     END-READ.                                                            
