000100IDENTIFICATION DIVISION.                                                  
000200 PROGRAM-ID.               CBLETL03.                                      
000300 AUTHOR.                   T. HALVORSEN.                                  
000400 INSTALLATION.             PRAIRIE MERCANTILE CO. - DATA                  
000500     PROCESSING DIVISION.                                                 
000600 DATE-WRITTEN.             03/25/85.                                      
000700 DATE-COMPILED.                                                           
000800 SECURITY.                 COMPANY CONFIDENTIAL - AUTHORIZED              
000900     PERSONNEL ONLY.                                                      
001000*                                                                         
001100****************************************************************          
001200*  CBLETL03 - DAILY SALES ETL - PRODUCT AGGREGATE / LOAD STEP 3 OF        
001300*  4 IN THE DAILY SALES ETL JOB STREAM.  READS THE ENRICHED SALES         
001400*  DETAIL FILE BUILT BY CBLETL01 AND ACCUMULATES ONE CONTROL-TOTAL        
001500*  BUCKET PER PRODUCT, TRACKING THE DISTINCT REGIONS EACH PRODUCT         
001600*  SOLD IN, THEN SORTS THE BUCKETS BY REVENUE DESCENDING AND              
001700*  WRITES                                                                 
001800*  THE PRODUCT AGGREGATE STORE PICKED UP BY CBLETL04.  UNLIKE             
001900*  CBLETL02, THE CLEAR-CONFIRM SWITCH IS MANDATORY HERE - SEE             
002000*  CR-9338 BELOW.                                                         
002100****************************************************************          
002200*                                                                         
002300* MAINTENANCE LOG                                                         
002400*   03/25/85  T.H.  CR-8503  ORIGINAL PROGRAM.                            
002500*   11/14/86  T.H.  CR-8633  QUANTITY EDIT RULE CHANGE FROM               
002600*             CBLETL01 FLOWS THROUGH UNCHANGED - NO CODE CHANGE           
002700*             REQUIRED IN THIS STEP.                                      
002800*   03/30/88  T.H.  CR-8809  PRODUCT TABLE SIZE RAISED FROM 30 TO         
002900*             50 ENTRIES - SEASONAL CATALOG GREW PAST THE ORIGINAL        
003000*             SIZING ASSUMPTION.                                          
003100*   02/02/89  R.O.  CR-8904  TITLE-CASE NORMALIZATION FROM                
003200*             CBLETL01 FLOWS THROUGH UNCHANGED.                           
003300*   02/11/92  R.O.  CR-9206  R. O'BRIEN TOOK OVER MAINTENANCE OF          
003400*             THE DAILY SALES ETL JOB STREAM FROM T. HALVORSEN,           
003500*             WHO TRANSFERRED TO THE PAYROLL SYSTEMS GROUP.               
003600*   06/02/91  R.O.  CR-9114  SLSENR/SLSPRD COPYBOOKS EXPANDED. NO         
003700*             LOGIC CHANGE IN THIS PROGRAM.                               
003800*   08/03/93  R.O.  CR-9338  MADE THE CLEAR-CONFIRM SWITCH                
003900*             MANDATORY FOR THIS STEP AFTER THE JULY DUPLICATE-           
004000*             PRODUCT-ROW INCIDENT. THE RUN NOW ABORTS RATHER THAN        
004100*             APPENDING WHEN UPSI-0 IS LEFT OFF.                          
004200*   04/12/95  M.D.  CR-9510  PRODUCT TABLE SIZE RAISED FROM 50 TO         
004300*             100 ENTRIES; PER-PRODUCT REGION SUBTABLE RAISED FROM        
004400*             10 TO 15 TO MATCH THE REGION TABLE IN CBLETL02.             
004500*   10/02/96  M.D.  CR-9619  AVERAGE-SALE-AMOUNT AND AVERAGE-             
004600*             QUANTITY COLUMNS ADDED TO THE PRODUCT AGGREGATE             
004700*             RECORD, MIRRORING CR-9618 IN CBLETL02.                      
004800*   01/08/97  M.D.  CR-9702  DISTINCT PRODUCT COUNT NOW SHOWN ON          
004900*             THE RUN BANNER FOR THE OPERATOR'S LOG.                      
005000*   07/14/98  K.P.  CR-9865  YEAR 2000 REVIEW - NO DATE FIELDS ARE        
005100*             PROCESSED IN THIS STEP.  REVIEWED, NO CHANGE.               
005200*   03/03/99  K.P.  CR-9908  Y2K SIGN-OFF - SEE CR-9865 ABOVE.            
005300*   11/06/00  K.P.  CR-0042  DISK SPACE REVIEW ACROSS THE WHOLE           
005400*             SALES ETL JOB STREAM - PRODUCT- AGGREGATE-FILE IS           
005500*             SMALL ENOUGH THAT NO ARCHIVING CHANGE WAS NEEDED.           
005600*   05/17/01  C.W.  CR-0113  ABEND-STYLE EXIT CODE ADDED ON A             
005700*             FAILED FILE OPEN SO THE SCHEDULER FLAGS THE STEP.           
005800*   03/19/02  C.W.  CR-0204  K. PETERSON RETIRED - C. WEISS PICKED        
005900*             UP THE SALES ETL JOB STREAM.                                
006000*   09/09/02  C.W.  CR-0247  THE SAME ABEND EXIT CODE (16) IS NOW         
006100*             ALSO RETURNED WHEN THE CLEAR-CONFIRM SWITCH IS OFF,         
006200*             MATCHING THE FAILED- OPEN CONVENTION ABOVE.                 
006300*   09/22/03  C.W.  CR-0361  BUCKET TABLE NOW GUARDED AT MAX-             
006400*             PRODUCTS - SAME OVERLAY DEFECT FOUND AND FIXED IN           
006500*             CBLETL02 (CR-0361) APPLIES HERE TOO. EXCESS PRODUCTS        
006600*             ARE NOW COUNTED AND DROPPED.                                
006700*   09/23/03  D.N.  CR-0362  RENAMED THE GENERIC WS- PREFIX OFF OF        
006800*             THE PRODUCT-TABLE WORK AREAS - NOT A NAMING HABIT           
006900*             THIS SHOP EVER USED. DROPPED THE UNUSED C01 TOP-OF-         
007000*             FORM MNEMONIC FROM SPECIAL-NAMES - THIS STEP HAS            
007100*             NEVER WRITTEN A PAGE- FORMATTED REPORT, ONLY THE            
007200*             OPERATOR LOG DISPLAYS AND THE PRODUCT- AGGREGATE-           
007300*             FILE.                                                       
007400 ENVIRONMENT DIVISION.                                                    
007500 CONFIGURATION SECTION.                                                   
007600 SPECIAL-NAMES.                                                           
007700     UPSI-0 ON STATUS IS PRODUCT-CLEAR-CONFIRMED                          
007800            OFF STATUS IS PRODUCT-CLEAR-NOT-CONFIRMED.                    
007900 INPUT-OUTPUT SECTION.                                                    
008000 FILE-CONTROL.                                                            
008100     SELECT ENRICHED-SALES-FILE                                           
008200         ASSIGN TO SALESENR                                               
008300         ORGANIZATION IS SEQUENTIAL.                                      
008400     SELECT PRODUCT-AGGREGATE-FILE                                        
008500         ASSIGN TO SALESPRD                                               
008600         ORGANIZATION IS SEQUENTIAL.                                      
008700*                                                                         
008800 DATA DIVISION.                                                           
008900 FILE SECTION.                                                            
009000*                                                                         
009100 FD  ENRICHED-SALES-FILE                                                  
009200     LABEL RECORD IS STANDARD                                             
009300     RECORD CONTAINS 301 CHARACTERS                                       
009400     DATA RECORD IS ENRICHED-SALES-REC.                                   
009500     COPY SLSENR.                                                         
009600*                                                                         
009700 FD  PRODUCT-AGGREGATE-FILE                                               
009800     LABEL RECORD IS STANDARD                                             
009900     RECORD CONTAINS 261 CHARACTERS                                       
010000     DATA RECORD IS PRODUCT-AGGREGATE-REC.                                
010100     COPY SLSPRD.                                                         
010200*                                                                         
010300 WORKING-STORAGE SECTION.                                                 
010400*                                                                         
010500*   WORK-AREA HOLDS THE END-OF-FILE SWITCH AND THE THREE RUN              
010600*   COUNTERS DISPLAYED ON THE CLOSING BANNER, THE SAME PATTERN            
010700*   USED IN CBLETL02.                                                     
010800 01  WORK-AREA.                                                           
010900     05  MORE-RECS               PIC X(03)   VALUE 'YES'.                 
011000         88  NO-MORE-RECS                    VALUE 'NO'.                  
011100     05  C-DETAIL-READ           PIC 9(09) COMP VALUE ZERO.               
011200     05  C-PRODUCTS-WRITTEN      PIC 9(09) COMP VALUE ZERO.               
011300     05  C-PRODUCTS-DROPPED      PIC 9(09) COMP VALUE ZERO.               
011400*                                                                         
011500 01  SYS-DATE.                                                            
011600     05  SYS-YEAR                PIC 9(04).                               
011700     05  SYS-MONTH               PIC 99.                                  
011800     05  SYS-DAY                 PIC 99.                                  
011900*                                                                         
012000*   MAX-PRODUCTS AND MAX-PROD-REGIONS WERE BOTH RAISED UNDER              
012100*   CR-9510 AND GUARDED AGAINST OVERFLOW UNDER CR-0361, SAME              
012200*   HISTORY AS THE REGION TABLE SIZING IN CBLETL02.                       
012300 77  MAX-PRODUCTS              PIC 9(03) COMP VALUE 100.                  
012400 77  MAX-PROD-REGIONS          PIC 9(02) COMP VALUE 15.                   
012500 77  PRODUCT-COUNT             PIC 9(03) COMP VALUE ZERO.                 
012600 77  TBL-IDX                   PIC 9(03) COMP VALUE ZERO.                 
012700 77  FOUND-IDX                 PIC 9(03) COMP VALUE ZERO.                 
012800     88  NO-BUCKET-FOUND              VALUE ZERO.                         
012900 77  RGN-IDX                   PIC 9(02) COMP VALUE ZERO.                 
013000 77  RGN-FOUND                 PIC 9(02) COMP VALUE ZERO.                 
013100 77  SRT-I                     PIC 9(03) COMP VALUE ZERO.                 
013200 77  SRT-J                     PIC 9(03) COMP VALUE ZERO.                 
013300*                                                                         
013400* BLANK/ZERO TEMPLATE FOR THE SCALAR PART OF A NEW PRODUCT                
013500* BUCKET - THE PER-PRODUCT REGION SUBTABLE NEEDS NO CLEARING              
013600* SINCE ONLY ENTRIES 1 THRU THE REGION COUNT ARE EVER READ.               
013700 01  PRODUCT-TABLE-INIT.                                                  
013800     05  FILLER                  PIC X(100)  VALUE SPACES.                
013900     05  FILLER                  PIC 9(09)   VALUE ZERO.                  
014000     05  FILLER                  PIC S9(10)V99 VALUE ZERO.                
014100     05  FILLER                  PIC 9(09)   VALUE ZERO.                  
014200     05  FILLER                  PIC 9(09)   VALUE ZERO.                  
014300     05  FILLER                  PIC S9(08)V99 VALUE ZERO.                
014400     05  FILLER                  PIC S9(06)V99 VALUE ZERO.                
014500 01  PRODUCT-TABLE-INIT-ENTRY REDEFINES PRODUCT-TABLE-INIT.               
014600     05  PTI-PRODUCT-NAME     PIC X(100).                                 
014700     05  PTI-SALES            PIC 9(09).                                  
014800     05  PTI-REVENUE          PIC S9(10)V99.                              
014900     05  PTI-QUANTITY         PIC 9(09).                                  
015000     05  PTI-REGION-COUNT     PIC 9(09).                                  
015100     05  PTI-AVG-AMT          PIC S9(08)V99.                              
015200     05  PTI-AVG-QTY          PIC S9(06)V99.                              
015300*                                                                         
015400 01  PRODUCT-TABLE.                                                       
015500     05  PT-ENTRY OCCURS 100 TIMES.                                       
015600         10  PT-SCALARS.                                                  
015700             15  PT-PRODUCT-NAME  PIC X(100).                             
015800             15  PT-SALES         PIC 9(09).                              
015900             15  PT-REVENUE       PIC S9(10)V99.                          
016000             15  PT-QUANTITY      PIC 9(09).                              
016100             15  PT-REGION-COUNT  PIC 9(09).                              
016200             15  PT-AVG-AMT       PIC S9(08)V99.                          
016300             15  PT-AVG-QTY       PIC S9(06)V99.                          
016400         10  PT-REGION-SEEN   PIC X(50) OCCURS 15 TIMES.                  
016500* FLAT BYTE VIEW OF THE WHOLE TABLE - USED ONLY TO BLANK THE              
016600* TABLE OUT AT PROGRAM START, BELT AND BRACES.                            
016700 01  PRODUCT-TABLE-CHECK REDEFINES PRODUCT-TABLE                          
016800                                 PIC X(90700).                            
016900*                                                                         
017000*   SWAP-ENTRY IS SIZED TO HOLD ONE WHOLE PT-ENTRY (SCALARS PLUS          
017100*   THE FIFTEEN-SLOT REGION SUBTABLE) FOR THE BUBBLE-SORT SWAP IN         
017200*   3130-SWAP-ENTRIES.                                                    
017300 01  SWAP-ENTRY                PIC X(907)  VALUE SPACES.                  
017400*                                                                         
017500*   REPORT-LINE-AREA IS BUILT AND REDEFINED THE SAME WAY AS THE           
017600*   OTHER SALES ETL STEPS - ONE 80-BYTE AREA REFILLED FIELD BY            
017700*   FIELD BEFORE EACH OPERATOR LOG LINE.                                  
017800 01  REPORT-LINE-AREA          PIC X(80)  VALUE SPACES.                   
017900 01  REPORT-LINE-PRODUCT REDEFINES REPORT-LINE-AREA.                      
018000     05  RL-LABEL              PIC X(10).                                 
018100     05  RL-PRODUCT            PIC X(30).                                 
018200     05  RL-SALES              PIC ZZZ,ZZ9.                               
018300     05  FILLER                   PIC X(02) VALUE SPACES.                 
018400     05  RL-REVENUE            PIC $$,$$$,$$9.99.                         
018500*                                                                         
018600*   PROCEDURE DIVISION LOGIC FOLLOWS THE SAME OUTLINE AS CBLETL02         
018700*   WITH ONE ADDITION - THE 3100 SERIES SORTS THE FINISHED TABLE          
018800*   BY REVENUE BEFORE THE 4000 SERIES WRITES IT OUT, SO THE               
018900*   PRODUCT AGGREGATE FILE COMES OUT IN REVENUE-DESCENDING ORDER          
019000*   RATHER THAN FIRST-SEEN ORDER.                                         
019100 PROCEDURE DIVISION.                                                      
019200*                                                                         
019300*----------------------------------------------------------------*        
019400*  0000-CBLETL03 IS THE OUTERMOST PARAGRAPH.  DRIVES INIT, THE            
019500*  READ/BUCKET LOOP, THE AVERAGING PASS, THE REVENUE-DESCENDING           
019600*  SORT AND THE LOAD OF PRODUCT-AGGREGATE-FILE, THEN THE CLOSING          
019700*  SUMMARY, IN THAT ORDER.                                                
019800*----------------------------------------------------------------*        
019900 0000-CBLETL03.                                                           
020000     PERFORM 1000-INIT.                                                   
020100     PERFORM 2000-MAINLINE                                                
020200         UNTIL NO-MORE-RECS.                                              
020300     PERFORM 3000-AVERAGES                                                
020400         VARYING TBL-IDX FROM 1 BY 1                                      
020500         UNTIL TBL-IDX > PRODUCT-COUNT.                                   
020600     PERFORM 3100-SORT-BUCKETS.                                           
020700     PERFORM 4000-LOAD-PRODUCTS.                                          
020800     PERFORM 5000-CLOSING.                                                
020900     STOP RUN.                                                            
021000*                                                                         
021100*----------------------------------------------------------------*        
021200*  1000-INIT BLANKS THE PRODUCT TABLE, STAMPS THE RUN BANNER,             
021300*  OPENS THE INPUT FILE AND PRIMES THE READ LOOP.                         
021400*----------------------------------------------------------------*        
021500 1000-INIT.                                                               
021600     MOVE FUNCTION CURRENT-DATE TO SYS-DATE.                              
021700     MOVE SPACES TO PRODUCT-TABLE-CHECK.                                  
021800     DISPLAY '==========================================='.               
021900     DISPLAY 'CBLETL03 - SALES ETL - PRODUCT AGGREGATE/LOAD'.             
022000     DISPLAY 'RUN DATE ' SYS-MONTH '/' SYS-DAY '/' SYS-YEAR.              
022100     DISPLAY '=== TRANSFORM PHASE ==='.                                   
022200*                                                                         
022300     OPEN INPUT ENRICHED-SALES-FILE.                                      
022400     PERFORM 9000-READ-DETAIL.                                            
022500*                                                                         
022600*----------------------------------------------------------------*        
022700*  2000-MAINLINE RUNS ONCE PER ENRICHED DETAIL RECORD.  FINDS OR          
022800*  CREATES THE PRODUCT BUCKET, ADDS THE RECORD IN, TRACKS THE             
022900*  DISTINCT REGION THIS PRODUCT SOLD IN, THEN READS THE NEXT              
023000*  RECORD.  A RECORD WHOSE PRODUCT COULD NOT BE BUCKETED (TABLE           
023100*  FULL) IS SILENTLY DROPPED - SEE CR-0361.                               
023200*----------------------------------------------------------------*        
023300 2000-MAINLINE.                                                           
023400     PERFORM 2100-BUCKET-FIND.                                            
023500     IF NOT NO-BUCKET-FOUND                                               
023600         PERFORM 2200-BUCKET-ADD                                          
023700         PERFORM 2300-REGION-TRACK                                        
023800     END-IF.                                                              
023900     PERFORM 9000-READ-DETAIL.                                            
024000*                                                                         
024100*----------------------------------------------------------------*        
024200*  2100-BUCKET-FIND LOOKS UP THE CURRENT RECORD'S PRODUCT NAME BY         
024300*  LINEAR SEARCH.  ON A MISS, A NEW BUCKET IS OPENED IF ROOM              
024400*  REMAINS; OTHERWISE THE RECORD IS COUNTED AS DROPPED.                   
024500*----------------------------------------------------------------*        
024600 2100-BUCKET-FIND.                                                        
024700     MOVE ZERO TO FOUND-IDX.                                              
024800     PERFORM 2110-SEARCH-LOOP                                             
024900         VARYING TBL-IDX FROM 1 BY 1                                      
025000         UNTIL TBL-IDX > PRODUCT-COUNT                                    
025100             OR FOUND-IDX NOT = ZERO.                                     
025200     IF NO-BUCKET-FOUND                                                   
025300         IF PRODUCT-COUNT < MAX-PRODUCTS                                  
025400             PERFORM 2120-NEW-BUCKET                                      
025500         ELSE                                                             
025600             ADD 1 TO C-PRODUCTS-DROPPED                                  
025700         END-IF                                                           
025800     END-IF.                                                              
025900*                                                                         
026000*   LINEAR SEARCH ON PRODUCT NAME - PRODUCT-COUNT NEVER EXCEEDS           
026100*   MAX-PRODUCTS SO A FULL TABLE SCAN PER DETAIL RECORD IS                
026200*   ACCEPTABLE FOR THIS VOLUME.                                           
026300 2110-SEARCH-LOOP.                                                        
026400     IF PT-PRODUCT-NAME(TBL-IDX) = ES-PRODUCT-NAME                        
026500         MOVE TBL-IDX TO FOUND-IDX                                        
026600     END-IF.                                                              
026700*                                                                         
026800*   A NEW BUCKET IS SEEDED FROM THE BLANK/ZERO TEMPLATE - SEE THE         
026900*   PRODUCT-TABLE-INIT COMMENT IN WORKING-STORAGE.  THE PER-              
027000*   PRODUCT REGION SUBTABLE NEEDS NO SEPARATE CLEARING.                   
027100 2120-NEW-BUCKET.                                                         
027200     ADD 1 TO PRODUCT-COUNT.                                              
027300     MOVE PRODUCT-COUNT TO FOUND-IDX.                                     
027400     MOVE PRODUCT-TABLE-INIT-ENTRY                                        
027500         TO PT-SCALARS(FOUND-IDX).                                        
027600     MOVE ES-PRODUCT-NAME TO PT-PRODUCT-NAME(FOUND-IDX).                  
027700*                                                                         
027800*   ACCUMULATES ONE DETAIL RECORD INTO ITS PRODUCT BUCKET.  REGION        
027900*   TRACKING IS HANDLED SEPARATELY BY 2300-REGION-TRACK SO THIS           
028000*   PARAGRAPH STAYS A PLAIN FOUR-FIELD ACCUMULATOR.                       
028100 2200-BUCKET-ADD.                                                         
028200     ADD 1 TO PT-SALES(FOUND-IDX).                                        
028300     ADD ES-SALES-AMOUNT TO PT-REVENUE(FOUND-IDX).                        
028400     ADD ES-QUANTITY TO PT-QUANTITY(FOUND-IDX).                           
028500*                                                                         
028600*----------------------------------------------------------------*        
028700*  2300-REGION-TRACK RECORDS THAT THIS PRODUCT SOLD IN THE                
028800*  CURRENT RECORD'S REGION, IF IT HAS NOT ALREADY BEEN SEEN FOR           
028900*  THIS PRODUCT AND ROOM REMAINS IN THE PER-PRODUCT REGION LIST           
029000*  (MAX-PROD-REGIONS).  A PRODUCT THAT SELLS IN MORE REGIONS THAN         
029100*  THAT SIMPLY STOPS GAINING NEW DISTINCT-REGION CREDIT - NO              
029200*  ERROR IS RAISED, SINCE PA-REGION-COUNT IS INFORMATIONAL ONLY.          
029300*----------------------------------------------------------------*        
029400 2300-REGION-TRACK.                                                       
029500     MOVE ZERO TO RGN-FOUND.                                              
029600     PERFORM 2310-REGION-SEARCH                                           
029700         VARYING RGN-IDX FROM 1 BY 1                                      
029800         UNTIL RGN-IDX > PT-REGION-COUNT(FOUND-IDX)                       
029900             OR RGN-FOUND NOT = ZERO.                                     
030000     IF RGN-FOUND = ZERO                                                  
030100         AND PT-REGION-COUNT(FOUND-IDX) <                                 
030200             MAX-PROD-REGIONS                                             
030300             ADD 1 TO PT-REGION-COUNT(FOUND-IDX)                          
030400             MOVE ES-REGION TO                                            
030500                 PT-REGION-SEEN(FOUND-IDX                                 
030600                     PT-REGION-COUNT(FOUND-IDX))                          
030700     END-IF.                                                              
030800*                                                                         
030900*   SUBSCRIPTED SEARCH OF THIS ONE PRODUCT'S REGION LIST ONLY -           
031000*   NOT THE WHOLE PRODUCT-REGION-SEEN TABLE ACROSS ALL PRODUCTS.          
031100 2310-REGION-SEARCH.                                                      
031200     IF PT-REGION-SEEN(FOUND-IDX RGN-IDX) = ES-REGION                     
031300         MOVE RGN-IDX TO RGN-FOUND                                        
031400     END-IF.                                                              
031500*                                                                         
031600*----------------------------------------------------------------*        
031700*  3000-AVERAGES RUNS ONCE PER FILLED TABLE ENTRY AFTER THE READ          
031800*  LOOP FINISHES, COMPUTING AVERAGE SALE AMOUNT AND AVERAGE               
031900*  QUANTITY PER PRODUCT.  MIRRORS 3000-AVERAGES IN CBLETL02.              
032000*----------------------------------------------------------------*        
032100 3000-AVERAGES.                                                           
032200     IF PT-SALES(TBL-IDX) = ZERO                                          
032300         MOVE ZERO TO PT-AVG-AMT(TBL-IDX)                                 
032400         MOVE ZERO TO PT-AVG-QTY(TBL-IDX)                                 
032500     ELSE                                                                 
032600         COMPUTE PT-AVG-AMT(TBL-IDX) ROUNDED =                            
032700             PT-REVENUE(TBL-IDX) / PT-SALES(TBL-IDX)                      
032800         COMPUTE PT-AVG-QTY(TBL-IDX) ROUNDED =                            
032900             PT-QUANTITY(TBL-IDX) / PT-SALES(TBL-IDX)                     
033000     END-IF.                                                              
033100*                                                                         
033200*----------------------------------------------------------------*        
033300*  3100-SORT-BUCKETS IS A CLASSIC BUBBLE SORT, DESCENDING ON              
033400*  REVENUE, RUN ONCE OVER THE FILLED PORTION OF THE PRODUCT TABLE         
033500*  AFTER THE AVERAGES PASS COMPLETES.  THIS SHOP HAS NEVER USED           
033600*  THE COBOL SORT VERB FOR AN IN-MEMORY TABLE - SORT IS RESERVED          
033700*  FOR SEQUENTIAL FILE WORK ELSEWHERE IN THE JOB STREAM.                  
033800*----------------------------------------------------------------*        
033900 3100-SORT-BUCKETS.                                                       
034000     PERFORM 3110-SORT-PASS                                               
034100         VARYING SRT-I FROM 1 BY 1                                        
034200         UNTIL SRT-I > PRODUCT-COUNT.                                     
034300*                                                                         
034400*   ONE OUTER PASS OF THE BUBBLE SORT - COMPARES EVERY ADJACENT           
034500*   PAIR NOT YET KNOWN TO BE IN ORDER.                                    
034600 3110-SORT-PASS.                                                          
034700     PERFORM 3120-SORT-COMPARE                                            
034800         VARYING SRT-J FROM 1 BY 1                                        
034900         UNTIL SRT-J > PRODUCT-COUNT - SRT-I.                             
035000*                                                                         
035100*   COMPARES ONE ADJACENT PAIR; A LOWER-REVENUE ENTRY AHEAD OF A          
035200*   HIGHER-REVENUE ONE TRIGGERS A SWAP.                                   
035300 3120-SORT-COMPARE.                                                       
035400     IF PT-REVENUE(SRT-J) < PT-REVENUE(SRT-J + 1)                         
035500         PERFORM 3130-SWAP-ENTRIES                                        
035600     END-IF.                                                              
035700*                                                                         
035800*   SWAPS TWO WHOLE TABLE ENTRIES THROUGH THE SWAP-ENTRY WORK             
035900*   AREA - ALL SEVEN SCALAR FIELDS AND THE FIFTEEN-ENTRY REGION           
036000*   SUBTABLE MOVE TOGETHER IN ONE GROUP MOVE APIECE.                      
036100 3130-SWAP-ENTRIES.                                                       
036200     MOVE PT-ENTRY(SRT-J) TO SWAP-ENTRY.                                  
036300     MOVE PT-ENTRY(SRT-J + 1) TO PT-ENTRY(SRT-J).                         
036400     MOVE SWAP-ENTRY TO PT-ENTRY(SRT-J + 1).                              
036500*                                                                         
036600*----------------------------------------------------------------*        
036700*  4000-LOAD-PRODUCTS ENFORCES THE MANDATORY CLEAR-CONFIRM RULE           
036800*  ADDED UNDER CR-9338 - UNLIKE CBLETL02, THIS STEP REFUSES TO            
036900*  RUN AT ALL WITHOUT UPSI-0 ON, RATHER THAN FALLING BACK TO AN           
037000*  APPEND.  ONCE CONFIRMED, WRITES THE SORTED TABLE OUT TO THE            
037100*  PRODUCT AGGREGATE FILE AND ECHOES EACH ROW TO THE OPERATOR LOG.        
037200*----------------------------------------------------------------*        
037300*   THE ABEND PATH BELOW SETS RETURN-CODE 16 AND STOPS THE RUN            
037400*   WITHOUT EVER OPENING PRODUCT-AGGREGATE-FILE FOR OUTPUT - THE          
037500*   SCHEDULER SEES THE NONZERO CODE AND HOLDS CBLETL04 (SEE               
037600*   CR-0247).                                                             
037700 4000-LOAD-PRODUCTS.                                                      
037800     IF PRODUCT-CLEAR-NOT-CONFIRMED                                       
037900         DISPLAY '*** CBLETL03 ABEND ***'                                 
038000         DISPLAY '*** PRODUCT CLEAR-CONFIRM SWITCH (UPSI-0) IS'           
038100         DISPLAY '*** OFF - PRODUCT LOAD REQUIRES CONFIRMATION'           
038200         DISPLAY '*** SET UPSI-0 ON AND RESUBMIT THE STEP'                
038300         MOVE 16 TO RETURN-CODE                                           
038400         CLOSE ENRICHED-SALES-FILE                                        
038500         STOP RUN                                                         
038600     END-IF.                                                              
038700*                                                                         
038800     OPEN OUTPUT PRODUCT-AGGREGATE-FILE.                                  
038900     DISPLAY '=== LOAD PHASE ==='.                                        
039000     DISPLAY 'PRODUCT                       SALES      REVENUE'.          
039100     PERFORM 4100-WRITE-BUCKET                                            
039200         VARYING TBL-IDX FROM 1 BY 1                                      
039300         UNTIL TBL-IDX > PRODUCT-COUNT.                                   
039400     CLOSE PRODUCT-AGGREGATE-FILE.                                        
039500*                                                                         
039600*   WRITES ONE PRODUCT-AGGREGATE-REC AND ITS MATCHING OPERATOR            
039700*   LOG LINE TOGETHER, SAME PATTERN AS 4100-WRITE-BUCKET IN               
039800*   CBLETL02.                                                             
039900 4100-WRITE-BUCKET.                                                       
040000     MOVE SPACES TO PRODUCT-AGGREGATE-REC.                                
040100     MOVE PT-PRODUCT-NAME(TBL-IDX) TO PA-PRODUCT-NAME.                    
040200     MOVE PT-SALES(TBL-IDX) TO PA-TOTAL-SALES.                            
040300     MOVE PT-REVENUE(TBL-IDX) TO PA-TOTAL-REVENUE.                        
040400     MOVE PT-QUANTITY(TBL-IDX) TO PA-TOTAL-QUANTITY.                      
040500     MOVE PT-REGION-COUNT(TBL-IDX) TO PA-REGION-COUNT.                    
040600     MOVE PT-AVG-AMT(TBL-IDX) TO PA-AVG-SALE-AMOUNT.                      
040700     MOVE PT-AVG-QTY(TBL-IDX) TO PA-AVG-QUANTITY.                         
040800     WRITE PRODUCT-AGGREGATE-REC.                                         
040900     ADD 1 TO C-PRODUCTS-WRITTEN.                                         
041000*                                                                         
041100     MOVE SPACES TO REPORT-LINE-AREA.                                     
041200     MOVE 'PRODUCT:' TO RL-LABEL.                                         
041300     MOVE PT-PRODUCT-NAME(TBL-IDX)(1:30) TO RL-PRODUCT.                   
041400     MOVE PT-SALES(TBL-IDX) TO RL-SALES.                                  
041500     MOVE PT-REVENUE(TBL-IDX) TO RL-REVENUE.                              
041600     DISPLAY REPORT-LINE-AREA.                                            
041700*                                                                         
041800*----------------------------------------------------------------*        
041900*  5000-CLOSING PRINTS THE END-OF-STEP COUNTS AND CLOSES THE              
042000*  INPUT FILE.  PRODUCT-AGGREGATE-FILE WAS ALREADY CLOSED AT THE          
042100*  END OF 4000-LOAD-PRODUCTS.                                             
042200*----------------------------------------------------------------*        
042300 5000-CLOSING.                                                            
042400     DISPLAY '=== PIPELINE SUMMARY (CBLETL03) ==='.                       
042500     DISPLAY 'ENRICHED RECORDS READ. . . . . ' C-DETAIL-READ.             
042600     DISPLAY 'DISTINCT PRODUCTS FOUND. . . . ' PRODUCT-COUNT.             
042700     DISPLAY 'PRODUCT AGGREGATE ROWS WRITTEN ' C-PRODUCTS-WRITTEN.        
042800     DISPLAY 'PRODUCTS DROPPED - TABLE FULL. ' C-PRODUCTS-DROPPED.        
042900     CLOSE ENRICHED-SALES-FILE.                                           
043000*                                                                         
043100*----------------------------------------------------------------*        
043200*  9000-READ-DETAIL IS THE SOLE READ PARAGRAPH FOR THE ENRICHED           
043300*  SALES FILE, CALLED FROM 1000-INIT AND FROM THE BOTTOM OF EVERY         
043400*  PASS THROUGH 2000-MAINLINE.                                            
043500*----------------------------------------------------------------*        
043600 9000-READ-DETAIL.                                                        
043700     READ ENRICHED-SALES-FILE                                             
043800         AT END                                                           
043900             MOVE 'NO' TO MORE-RECS                                       
044000         NOT AT END                                                       
044100             ADD 1 TO C-DETAIL-READ                                       
044200     END-READ.                                                            
