000100IDENTIFICATION DIVISION.                                                  
000200 PROGRAM-ID.               CBLETL01.                                      
000300 AUTHOR.                   T. HALVORSEN.                                  
000400 INSTALLATION.             PRAIRIE MERCANTILE CO. - DATA                  
000500     PROCESSING DIVISION.                                                 
000600 DATE-WRITTEN.             03/11/85.                                      
000700 DATE-COMPILED.                                                           
000800 SECURITY.                 COMPANY CONFIDENTIAL - AUTHORIZED              
000900     PERSONNEL ONLY.                                                      
001000*                                                                         
001100****************************************************************          
001200*  CBLETL01 - DAILY SALES ETL - EXTRACT / CLEAN / ENRICH / LOAD           
001300*  STEP 1 OF 4 IN THE DAILY SALES ETL JOB STREAM (CBLETL01,               
001400*  CBLETL02, CBLETL03, CBLETL04, RUN IN THAT ORDER).  READS THE           
001500*  RAW                                                                    
001600*  SALES FEED, VALIDATES AND NORMALIZES EACH TRANSACTION, ADDS THE        
001700*  CALCULATED SALES FIELDS, AND WRITES THE ENRICHED SALES DETAIL          
001800*  FILE PICKED UP BY CBLETL02 AND CBLETL03.                               
001900****************************************************************          
002000*                                                                         
002100* MAINTENANCE LOG                                                         
002200*   03/11/85  T.H.  CR-8501  ORIGINAL PROGRAM.                            
002300*   04/22/85  T.H.  CR-8512  QUANTITY FIELD WAS BEING READ ONE            
002400*             COLUMN OFF ON RECORDS WITH A 5-DIGIT SALES AMOUNT -         
002500*             FIXED THE REDEFINES IN THE RAW RECORD.                      
002600*   08/14/85  T.H.  CR-8519  OPERATOR REQUESTED THE RUN BANNER            
002700*             SHOW THE PROCESSING DATE INSTEAD OF JUST THE PROGRAM        
002800*             NAME - SYS-DATE NOW DISPLAYED AT STARTUP.                   
002900*   01/09/86  T.H.  CR-8602  REGION FIELD WAS ACCEPTING EMBEDDED          
003000*             COMMAS FROM A MISCONFIGURED REGISTER AT THE SOUTH           
003100*             STORE - TRIM ROUTINE NOW STRIPS THEM.                       
003200*   06/30/86  T.H.  CR-8621  PRODUCT NAME LENGTH RAISED FROM 60 TO        
003300*             100 BYTES AFTER MERCHANDISING STARTED USING LONGER          
003400*             DESCRIPTIVE SKU NAMES.                                      
003500*   02/18/87  T.H.  CR-8703  CUSTOMER-ID NOW DEFAULTS TO SPACES           
003600*             RATHER THAN ZEROS WHEN THE FEED SENDS AN EMPTY FIELD        
003700*             - ZEROS WERE BEING MISREAD AS A REAL CUSTOMER NUMBER        
003800*             BY THE DOWNSTREAM AR SYSTEM.                                
003900*   10/05/87  T.H.  CR-8744  MINOR - REMOVED A LEFTOVER DEBUG             
004000*             DISPLAY STATEMENT ACCIDENTALLY LEFT IN FROM THE             
004100*             CR-8703 TESTING.                                            
004200*   03/01/88  T.H.  CR-8809  COMPILER UPGRADE TO THE NEWER OS/VS          
004300*             COBOL RELEASE - RECOMPILED AND RETESTED, NO SOURCE          
004400*             CHANGES REQUIRED.                                           
004500*   07/19/88  T.H.  CR-8822  SALES AMOUNT VALIDATION TIGHTENED - A        
004600*             NEGATIVE AMOUNT NOW REJECTS THE RECORD INSTEAD OF           
004700*             BEING SILENTLY ACCEPTED AS A RETURN.                        
004800*   05/11/90  R.O.  CR-9018  T. HALVORSEN TRANSFERRED TO THE              
004900*             INVENTORY SYSTEMS GROUP - R. O'BRIEN TAKES OVER             
005000*             MAINTENANCE OF THE DAILY SALES ETL STREAM EFFECTIVE         
005100*             THIS DATE.                                                  
005200*   09/02/90  R.O.  CR-9041  REVIEWED PROGRAM AGAINST THE NEW SHOP        
005300*             CODING STANDARD MEMO - NO CHANGES REQUIRED, THIS            
005400*             PROGRAM ALREADY FOLLOWED THE PERFORM-THRU                   
005500*             CONVENTION.                                                 
005600*   02/14/92  R.O.  CR-9206  SALE DATE FORMAT VALIDATION EXTENDED         
005700*             TO CATCH A TWO-DIGIT DAY OF '00', WHICH THE OLD EDIT        
005800*             MISSED AND WHICH WAS CAUSING A DIVIDE EXCEPTION             
005900*             FARTHER DOWN THE STREAM.                                    
006000*   11/03/92  R.O.  CR-9271  DISK SPACE REVIEW - RAW-SALES-FILE           
006100*             AND ENRICHED-SALES-FILE DATASETS MOVED TO THE NEW           
006200*             DASD POOL. NO PROGRAM CHANGE.                               
006300*   05/06/93  R.O.  CR-9319  SALE-QUARTER CALCULATION CORRECTED           
006400*             FOR DECEMBER RECORDS - WAS COMPUTING QUARTER 5              
006500*             INSTEAD OF WRAPPING TO QUARTER 4 OF THE PRIOR YEAR.         
006600*   09/20/94  M.D.  CR-9451  CUSTOMER-ID BLANK-DEFAULT LOGIC              
006700*             CORRECTED - WAS LEAVING TRAILING GARBAGE ON SHORT           
006800*             CUSTOMER NUMBERS AFTER THE TRIM ROUTINE.                    
006900*   01/03/95  M.D.  CR-9502  M. DUBOIS ASSIGNED AS BACKUP                 
007000*             MAINTAINER FOR THE SALES ETL STREAM ALONGSIDE R.            
007100*             O'BRIEN.                                                    
007200*   06/21/95  M.D.  CR-9528  REVIEWED THE TITLE-CASE ROUTINE AFTER        
007300*             A COMPLAINT THAT 'MCDONALD' WAS BEING RENDERED              
007400*             'Mcdonald' - DETERMINED THIS IS THE EXPECTED                
007500*             BEHAVIOR OF A SIMPLE FIRST-LETTER RULE AND LEFT AS          
007600*             IS PER THE CONTROLLER'S OFFICE.                             
007700*   03/12/96  M.D.  CR-9609  ADDED A COMMENT BLOCK TO 3100-CLEAN-         
007800*             VALIDATE LISTING ALL EIGHT EDITS IN ORDER AFTER A           
007900*             NEW PROGRAMMER MISREAD THE FALL-THROUGH LOGIC DURING        
008000*             AN UNRELATED CHANGE.                                        
008100*   11/19/97  M.D.  CR-9788  VERIFIED SLSRAW/SLSENR FIELD WIDTHS          
008200*             AGAINST THE REGISTER VENDOR'S REVISED FEED                  
008300*             SPECIFICATION - NO MISMATCH FOUND.                          
008400*   09/02/98  K.P.  CR-9871  K. PETERSON TAKES OVER MAINTENANCE           
008500*             FROM M. DUBOIS, WHO MOVED TO THE PAYROLL SYSTEMS            
008600*             TEAM.                                                       
008700*   08/17/00  K.P.  CR-0042  LEAP-YEAR TABLE LOGIC RE-VERIFIED FOR        
008800*             02/29/2000 AFTER THE FACT - RAN A SPECIAL TEST FILE         
008900*             OF FEBRUARY BOUNDARY DATES, ALL PASSED.                     
009000*   02/06/02  C.W.  CR-0204  C. WEISS TAKES OVER MAINTENANCE FROM         
009100*             K. PETERSON, WHO TRANSFERRED TO THE DISTRIBUTION            
009200*             CENTER PROJECT.                                             
009300*   04/09/85  T.H.  CR-8507  ADDED SALE-QUARTER CALCULATION AT            
009400*             REQUEST OF THE REGIONAL SALES OFFICE.                       
009500*   11/14/86  T.H.  CR-8633  QUANTITY OF ZERO OR NEGATIVE NO              
009600*             LONGER REJECTS THE RECORD - FORCED TO 1 PER THE             
009700*             REVISED EDIT RULES FROM THE CONTROLLER'S OFFICE.            
009800*   02/02/89  R.O.  CR-8904  TITLE-CASE NORMALIZATION ADDED FOR           
009900*             PRODUCT NAME AND REGION.  PRIOR RELEASE LEFT THE            
010000*             CASE AS RECEIVED FROM THE REGISTER FEED.                    
010100*   06/02/91  R.O.  CR-9114  SLSRAW/SLSENR COPYBOOKS EXPANDED 2/5         
010200*             BYTES FOR A FUTURE STATE TAX CODE. NO LOGIC CHANGE          
010300*             IN THIS PROGRAM.                                            
010400*   09/20/94  M.D.  CR-9451  CUSTOMER-ID BLANK-DEFAULT LOGIC              
010500*             CORRECTED - WAS LEAVING TRAILING GARBAGE ON SHORT           
010600*             CUSTOMER NUMBERS AFTER THE TRIM ROUTINE.                    
010700*   01/08/97  M.D.  CR-9702  REJECTED-RECORD COUNT NOW SHOWN ON           
010800*             THE RUN BANNER FOR THE OPERATOR'S LOG.                      
010900*   07/14/98  K.P.  CR-9865  YEAR 2000 REVIEW - SALE-YEAR FIELD           
011000*             CONFIRMED FULL 4-DIGIT.  DATE VALIDITY CHECK                
011100*             EXTENDED AND RETESTED THROUGH 02/29/2000.                   
011200*   03/03/99  K.P.  CR-9908  Y2K SIGN-OFF.  NO WINDOWING LOGIC            
011300*             REQUIRED - CENTURY IS STORED EXPLICITLY IN SALE-YEAR        
011400*             AND WAS NEVER TRUNCATED.                                    
011500*   05/17/01  C.W.  CR-0113  ABEND-STYLE EXIT CODE ADDED ON A             
011600*             FAILED FILE OPEN SO THE SCHEDULER FLAGS THE STEP.           
011700*   09/22/03  C.W.  CR-0361  9120-TRIM-CUSTOMER WAS CALLED WITH A         
011800*             BARE PERFORM (NO THRU).  ITS GO TO 9120-EXIT ON A           
011900*             BLANK CUSTOMER ID FELL THROUGH INTO 9200-TITLECASE-         
012000*             NAME INSTEAD OF RETURNING, SKIPPING THE REST OF             
012100*             CLEANING ON EVERY BLANK- CUSTOMER-ID RECORD.  FIXED         
012200*             TO PERFORM 9120-TRIM-CUSTOMER THRU 9120-EXIT. ALSO          
012300*             CORRECTED THE BLANK-REGION DEFAULT FROM 'UNKNOWN' TO        
012400*             'Unknown' TO MATCH THE TITLE-CASE RULE FROM CR-8904,        
012500*             AND ADDED CONDITION-NAMES (88-LEVELS) FOR THE MORE-         
012600*             RECS AND REJECT-SWITCH TESTS IN PLACE OF THE OLD            
012700*             LITERAL COMPARISONS.                                        
012800*   09/23/03  D.N.  CR-0362  RENAMED THE GENERIC WS- PREFIX OFF OF        
012900*             THE SCRATCH WORKING-STORAGE FIELDS (NAME-WORK,              
013000*             REGION-WORK, THE DATE- CALC GROUP, TRIM-WORK AND SO         
013100*             ON) - THAT PREFIX WAS NEVER PART OF THIS SHOP'S             
013200*             NAMING AND WAS SLIPPING INTO NEW COPYBOOKS AS THOUGH        
013300*             IT WERE. ADDED THE UPSI-0 REJECT-DETAIL SWITCH SO           
013400*             THE OPERATOR CAN GET THE REJECT REASON ECHOED TO THE        
013500*             LOG PER RECORD DURING TROUBLESHOOTING, INSTEAD OF           
013600*             JUST THE CLOSING COUNT.                                     
013700*   09/24/03  D.N.  CR-0363  MONTH-DAYS-TABLE COMMENT COMPARED            
013800*             THE TECHNIQUE TO A PRICE TABLE FROM A SYSTEM THIS           
013900*             SHOP HAS NEVER RUN.  REWORDED TO POINT AT THE OLD           
014000*             FREIGHT-ZONE RATE TABLE INSTEAD.                            
014100 ENVIRONMENT DIVISION.                                                    
014200 CONFIGURATION SECTION.                                                   
014300 SPECIAL-NAMES.                                                           
014400     UPSI-0 ON STATUS IS REJECT-DETAIL-REQUESTED                          
014500            OFF STATUS IS REJECT-DETAIL-SUPPRESSED.                       
014600 INPUT-OUTPUT SECTION.                                                    
014700 FILE-CONTROL.                                                            
014800     SELECT RAW-SALES-FILE                                                
014900         ASSIGN TO SALESRAW                                               
015000         ORGANIZATION IS SEQUENTIAL.                                      
015100     SELECT ENRICHED-SALES-FILE                                           
015200         ASSIGN TO SALESENR                                               
015300         ORGANIZATION IS SEQUENTIAL.                                      
015400*                                                                         
015500 DATA DIVISION.                                                           
015600 FILE SECTION.                                                            
015700*                                                                         
015800 FD  RAW-SALES-FILE                                                       
015900     LABEL RECORD IS STANDARD                                             
016000     RECORD CONTAINS 321 CHARACTERS                                       
016100     DATA RECORD IS RAW-SALES-REC.                                        
016200     COPY SLSRAW.                                                         
016300*                                                                         
016400 FD  ENRICHED-SALES-FILE                                                  
016500     LABEL RECORD IS STANDARD                                             
016600     RECORD CONTAINS 301 CHARACTERS                                       
016700     DATA RECORD IS ENRICHED-SALES-REC.                                   
016800     COPY SLSENR.                                                         
016900*                                                                         
017000 WORKING-STORAGE SECTION.                                                 
017100*                                                                         
017200 01  WORK-AREA.                                                           
017300     05  MORE-RECS               PIC X(03)   VALUE 'YES'.                 
017400         88  NO-MORE-RECS                    VALUE 'NO'.                  
017500     05  REJECT-SWITCH        PIC X(03)   VALUE 'NO'.                     
017600         88  RECORD-REJECTED                 VALUE 'YES'.                 
017700         88  RECORD-ACCEPTED                 VALUE 'NO'.                  
017800     05  REJECT-REASON        PIC X(40)   VALUE SPACES.                   
017900     05  C-RAW-READ              PIC 9(09) COMP VALUE ZERO.               
018000     05  C-VALID-CTR             PIC 9(09) COMP VALUE ZERO.               
018100     05  C-INVALID-CTR           PIC 9(09) COMP VALUE ZERO.               
018200     05  C-DETAIL-WRITTEN        PIC 9(09) COMP VALUE ZERO.               
018300*                                                                         
018400 01  SYS-DATE.                                                            
018500     05  SYS-YEAR                PIC 9(04).                               
018600     05  SYS-MONTH               PIC 99.                                  
018700     05  SYS-DAY                 PIC 99.                                  
018800*                                                                         
018900 01  CLEAN-FIELDS.                                                        
019000     05  SALES-AMOUNT         PIC S9(8)V99 VALUE ZERO.                    
019100     05  QUANTITY             PIC S9(4)    VALUE ZERO.                    
019200*                                                                         
019300* WORK AREA AND CHARACTER TABLE FOR PRODUCT-NAME TITLE CASING.            
019400 01  NAME-WORK                PIC X(100)  VALUE SPACES.                   
019500 01  NAME-CHARS REDEFINES NAME-WORK.                                      
019600     05  NAME-CHAR            PIC X       OCCURS 100 TIMES.               
019700 01  NAME-TEMP                PIC X(100)  VALUE SPACES.                   
019800*                                                                         
019900* WORK AREA AND CHARACTER TABLE FOR REGION TITLE CASING.                  
020000 01  REGION-WORK               PIC X(50)   VALUE SPACES.                  
020100 01  REGION-CHARS REDEFINES REGION-WORK.                                  
020200     05  REGION-CHAR           PIC X       OCCURS 50 TIMES.               
020300 01  REGION-TEMP               PIC X(50)   VALUE SPACES.                  
020400*                                                                         
020500 01  CUSTOMER-WORK             PIC X(50)   VALUE SPACES.                  
020600 01  CUSTOMER-TEMP             PIC X(50)   VALUE SPACES.                  
020700*                                                                         
020800* SALE-DATE WORK AREA - REDEFINED TWO WAYS, TEXT AND NUMERIC,             
020900* FOR THE CALENDAR-DATE EDIT AND THE MONTH/YEAR/QUARTER CALC.             
021000 01  SALE-DATE-WORK            PIC X(10)   VALUE SPACES.                  
021100 01  SALE-DATE-PARTS REDEFINES SALE-DATE-WORK.                            
021200     05  SD-YEAR-X             PIC X(04).                                 
021300     05  SD-DASH1-X            PIC X(01).                                 
021400     05  SD-MONTH-X            PIC X(02).                                 
021500     05  SD-DASH2-X            PIC X(01).                                 
021600     05  SD-DAY-X              PIC X(02).                                 
021700 01  SALE-DATE-NUMPARTS REDEFINES SALE-DATE-WORK.                         
021800     05  SD-YEAR-N             PIC 9(04).                                 
021900     05  FILLER                   PIC X(01).                              
022000     05  SD-MONTH-N            PIC 99.                                    
022100     05  FILLER                   PIC X(01).                              
022200     05  SD-DAY-N              PIC 99.                                    
022300*                                                                         
022400* HARD-CODED DAYS-PER-MONTH TABLE - SAME TECHNIQUE AS THE                 
022500* OLD FREIGHT-ZONE RATE TABLE THIS SHOP RETIRED YEARS AGO.                
022600 01  MONTH-DAYS-TABLE.                                                    
022700     05  FILLER                   PIC 9(02)   VALUE 31.                   
022800     05  FILLER                   PIC 9(02)   VALUE 28.                   
022900     05  FILLER                   PIC 9(02)   VALUE 31.                   
023000     05  FILLER                   PIC 9(02)   VALUE 30.                   
023100     05  FILLER                   PIC 9(02)   VALUE 31.                   
023200     05  FILLER                   PIC 9(02)   VALUE 30.                   
023300     05  FILLER                   PIC 9(02)   VALUE 31.                   
023400     05  FILLER                   PIC 9(02)   VALUE 31.                   
023500     05  FILLER                   PIC 9(02)   VALUE 30.                   
023600     05  FILLER                   PIC 9(02)   VALUE 31.                   
023700     05  FILLER                   PIC 9(02)   VALUE 30.                   
023800     05  FILLER                   PIC 9(02)   VALUE 31.                   
023900 01  MONTH-DAYS REDEFINES MONTH-DAYS-TABLE.                               
024000     05  MAX-DAY               PIC 9(02)   OCCURS 12 TIMES.               
024100*                                                                         
024200 01  DATE-CALC.                                                           
024300     05  DIV-Q                 PIC 9(06)   VALUE ZERO.                    
024400     05  DIV-R4                PIC 9(02)   VALUE ZERO.                    
024500     05  DIV-R100              PIC 9(02)   VALUE ZERO.                    
024600     05  DIV-R400              PIC 9(03)   VALUE ZERO.                    
024700     05  LEAP-YEAR             PIC X(03)   VALUE 'NO'.                    
024800         88  IS-LEAP-YEAR                    VALUE 'YES'.                 
024900     05  EFFECTIVE-MAX         PIC 9(02)   VALUE ZERO.                    
025000*                                                                         
025100 01  QUARTER-CALC.                                                        
025200     05  QTR-NUM               PIC 9(01)   VALUE ZERO.                    
025300*                                                                         
025400 01  TRIM-WORK.                                                           
025500     05  TRIM-LEAD             PIC 9(03) COMP VALUE ZERO.                 
025600     05  TRIM-TRAIL            PIC 9(03) COMP VALUE ZERO.                 
025700     05  TRIM-LEN              PIC 9(03) COMP VALUE ZERO.                 
025800     05  IDX                   PIC 9(03) COMP VALUE ZERO.                 
025900*                                                                         
026000 01  ALPHA-TABLE.                                                         
026100     05  UPPER-ALPHA           PIC X(26)                                  
026200         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                              
026300     05  LOWER-ALPHA           PIC X(26)                                  
026400         VALUE 'abcdefghijklmnopqrstuvwxyz'.                              
026500*                                                                         
026600 PROCEDURE DIVISION.                                                      
026700*                                                                         
026800*----------------------------------------------------------------*        
026900*  0000-CBLETL01 IS THE OUTERMOST PARAGRAPH - IT OPENS THE FILES,         
027000*  DRIVES THE READ/PROCESS/WRITE LOOP THROUGH 2000-MAINLINE UNTIL         
027100*  END OF FILE, THEN CLOSES DOWN THROUGH 3000-CLOSING.  THIS IS           
027200*  THE ONLY PARAGRAPH PERFORMED DIRECTLY OUT OF THE PROCEDURE             
027300*  DIVISION HEADER.                                                       
027400*----------------------------------------------------------------*        
027500 0000-CBLETL01.                                                           
027600     PERFORM 1000-INIT.                                                   
027700     PERFORM 2000-MAINLINE                                                
027800         UNTIL NO-MORE-RECS.                                              
027900     PERFORM 3000-CLOSING.                                                
028000     STOP RUN.                                                            
028100*                                                                         
028200*----------------------------------------------------------------*        
028300*  1000-INIT - OPENS THE RAW FEED AND THE ENRICHED OUTPUT, PRIMES         
028400*  THE PIPELINE WITH THE FIRST RAW RECORD, AND WRITES THE RUN             
028500*  BANNER TO THE OPERATOR'S LOG.  A FAILED OPEN ON EITHER FILE            
028600*  FALLS INTO 9900-NOOP WITH A NONZERO RETURN-CODE (SEE CR-0113)          
028700*  SO                                                                     
028800*  THE SCHEDULER CATCHES A MISSING OR MISALLOCATED DATASET BEFORE         
028900*  ANY RECORDS ARE TOUCHED.                                               
029000*----------------------------------------------------------------*        
029100 1000-INIT.                                                               
029200     MOVE FUNCTION CURRENT-DATE TO SYS-DATE.                              
029300     DISPLAY '==========================================='.               
029400     DISPLAY 'CBLETL01 - SALES ETL - EXTRACT/CLEAN/ENRICH'.               
029500     DISPLAY 'RUN DATE ' SYS-MONTH '/' SYS-DAY '/' SYS-YEAR.              
029600     DISPLAY '=== EXTRACT PHASE ==='.                                     
029700*                                                                         
029800     OPEN INPUT RAW-SALES-FILE.                                           
029900     OPEN OUTPUT ENRICHED-SALES-FILE.                                     
030000*                                                                         
030100     DISPLAY '=== TRANSFORM PHASE ==='.                                   
030200*                                                                         
030300     PERFORM 9000-READ-RAW.                                               
030400*                                                                         
030500*----------------------------------------------------------------*        
030600*  2000-MAINLINE - ONE PASS PER RAW RECORD.  CLEAN/VALIDATE FIRST;        
030700*  A RECORD THAT FAILS ANY EDIT IS COUNTED AND, IF THE OPERATOR           
030800*  HAS                                                                    
030900*  UPSI-0 ON, ECHOED WITH ITS REJECT REASON - IT NEVER REACHES THE        
031000*  ENRICH OR WRITE STEPS.  A RECORD THAT PASSES IS ENRICHED WITH          
031100*  THE CALCULATED FIELDS AND WRITTEN TO THE ENRICHED-SALES FILE           
031200*  FOR                                                                    
031300*  CBLETL02 AND CBLETL03 TO PICK UP.                                      
031400*----------------------------------------------------------------*        
031500 2000-MAINLINE.                                                           
031600     PERFORM 3100-CLEAN-VALIDATE THRU 3100-EXIT.                          
031700     IF RECORD-REJECTED                                                   
031800         ADD 1 TO C-INVALID-CTR                                           
031900         IF REJECT-DETAIL-REQUESTED                                       
032000             DISPLAY '*** REJECTED: ' REJECT-REASON                       
032100         END-IF                                                           
032200     ELSE                                                                 
032300         ADD 1 TO C-VALID-CTR                                             
032400         PERFORM 3200-ENRICH-CALC                                         
032500         PERFORM 3300-WRITE-DETAIL                                        
032600     END-IF                                                               
032700*                                                                         
032800     PERFORM 9000-READ-RAW.                                               
032900*                                                                         
033000*----------------------------------------------------------------*        
033100*  3100-CLEAN-VALIDATE - THE EIGHT EDITS BELOW RUN IN A FIXED             
033200*  ORDER                                                                  
033300*  AND EACH GO TO 3100-EXIT AS SOON AS ONE FAILS - THIS IS                
033400*  DELIBERATE FALL-THROUGH LOGIC, NOT A BUG (SEE THE CR-9609 NOTE         
033500*  ADDED AFTER A PROGRAMMER MISREAD IT).  A RECORD THAT SURVIVES          
033600*  ALL EIGHT IS THEN NORMALIZED - TRIMMED, TITLE-CASED, AND HAD           
033700*  ITS                                                                    
033800*  QUANTITY FLOORED AT 1 PER CR-8633 - BEFORE CONTROL RETURNS TO          
033900*  2000-MAINLINE.                                                         
034000*----------------------------------------------------------------*        
034100 3100-CLEAN-VALIDATE.                                                     
034200     MOVE 'NO' TO REJECT-SWITCH.                                          
034300     MOVE SPACES TO REJECT-REASON.                                        
034400*                                                                         
034500*   PRODUCT NAME IS THE FIRST FIELD CHECKED BECAUSE IT IS THE             
034600*   LOOKUP KEY CBLETL03 USES DOWNSTREAM - A BLANK NAME CANNOT BE          
034700*   AGGREGATED SO THERE IS NO POINT LOOKING AT ANYTHING ELSE ON           
034800*   THE RECORD ONCE THIS FAILS.  RULE UNCHANGED SINCE CR-8501.            
034900     IF RS-PRODUCT-NAME = SPACES                                          
035000         MOVE 'YES' TO REJECT-SWITCH                                      
035100         MOVE 'PRODUCT NAME REQUIRED' TO REJECT-REASON                    
035200         GO TO 3100-EXIT                                                  
035300     END-IF.                                                              
035400*                                                                         
035500*   SALE DATE IS REQUIRED FOR THE SAME REASON - CBLETL02 KEYS ITS         
035600*   REGION AGGREGATE ON REGION AND DATE-DERIVED FIELDS ARE USED           
035700*   NOWHERE ELSE, BUT A MISSING DATE MEANS THE FORMAT/CALENDAR            
035800*   CHECKS FARTHER DOWN THIS PARAGRAPH WOULD BE MEANINGLESS.              
035900     IF RS-SALE-DATE = SPACES                                             
036000         MOVE 'YES' TO REJECT-SWITCH                                      
036100         MOVE 'SALE DATE REQUIRED' TO REJECT-REASON                       
036200         GO TO 3100-EXIT                                                  
036300     END-IF.                                                              
036400*                                                                         
036500*   SALES AMOUNT MUST BE PRESENT AND NUMERIC BEFORE IT CAN BE             
036600*   MOVED INTO THE SIGNED WORKING FIELD BELOW - AN ALPHA VALUE IN         
036700*   A NUMERIC MOVE WOULD ABEND THE STEP RATHER THAN REJECT THE            
036800*   ONE BAD RECORD, SO THE CLASS TEST HAS TO COME FIRST.                  
036900     IF RS-SALES-AMOUNT NOT NUMERIC                                       
037000         MOVE 'YES' TO REJECT-SWITCH                                      
037100         MOVE 'SALES AMOUNT REQUIRED/NOT NUMERIC'                         
037200             TO REJECT-REASON                                             
037300         GO TO 3100-EXIT                                                  
037400     END-IF.                                                              
037500*                                                                         
037600*   NAME IS TRIMMED AND TITLE-CASED BEFORE THE REGION AND                 
037700*   CUSTOMER FIELDS ARE TOUCHED SO THAT A REJECT ON A LATER FIELD         
037800*   STILL LEAVES RS-PRODUCT-NAME IN DISPLAYABLE SHAPE FOR THE             
037900*   OPERATOR LOG MESSAGE (SEE 2000-MAINLINE).  SEE CR-9609 FOR            
038000*   THE APOSTROPHE-NAME BUG THIS ORDERING WAS PART OF FIXING.             
038100     PERFORM 9100-TRIM-NAME.                                              
038200     PERFORM 9200-TITLECASE-NAME.                                         
038300*                                                                         
038400*   A BLANK REGION IS NOT REJECTED - IT IS RECODED TO THE LITERAL         
038500*   'Unknown' SO CBLETL02 STILL HAS SOMETHING TO KEY ITS REGION           
038600*   AGGREGATE ON.  THIS RECODE USED TO PRODUCE THE UPPERCASE              
038700*   LITERAL 'UNKNOWN', WHICH SORTED SEPARATELY FROM THE TITLE-            
038800*   CASED REGION NAMES ON THE OPERATOR REPORT - FIXED UNDER               
038900*   CR-0361 TO MATCH THE CASE CBLETL02 EXPECTS.                           
039000     IF RS-REGION = SPACES                                                
039100         MOVE 'Unknown' TO REGION-TEMP                                    
039200     ELSE                                                                 
039300         PERFORM 9110-TRIM-REGION                                         
039400         PERFORM 9220-TITLECASE-REGION                                    
039500     END-IF.                                                              
039600*                                                                         
039700*   CUSTOMER ID GETS THE SAME TRIM TREATMENT AS THE PRODUCT NAME          
039800*   BUT IS NEVER VALIDATED FOR CONTENT - CBLETL01 DOES NOT KEY OR         
039900*   AGGREGATE ON THIS FIELD, IT IS CARRIED THROUGH ENRICHED-              
040000*   SALES-REC PURELY AS A COURTESY TO A REPORT THAT WAS NEVER             
040100*   BUILT (SEE THE SLSENR.CPY MAINTENANCE LOG).                           
040200     PERFORM 9120-TRIM-CUSTOMER THRU 9120-EXIT.                           
040300*                                                                         
040400     IF RS-QUANTITY = SPACES                                              
040500         MOVE 1 TO QUANTITY                                               
040600     ELSE                                                                 
040700         IF RS-QUANTITY NOT NUMERIC                                       
040800             MOVE 'YES' TO REJECT-SWITCH                                  
040900             MOVE 'QUANTITY NOT NUMERIC' TO REJECT-REASON                 
041000             GO TO 3100-EXIT                                              
041100         ELSE                                                             
041200             MOVE RS-QUANTITY TO QUANTITY                                 
041300         END-IF                                                           
041400     END-IF.                                                              
041500*                                                                         
041600*   A BLANK QUANTITY DEFAULTS TO ONE UNIT RATHER THAN REJECTING -         
041700*   THE REGISTER FEED OMITS QUANTITY ON SINGLE-ITEM SALES RUNG UP         
041800*   BY WEIGHT OR BY DEPARTMENT KEY, WHICH ARE THE MAJORITY OF             
041900*   TRANSACTIONS AT SEVERAL STORES.  ONLY A NON-BLANK, NON-               
042000*   NUMERIC QUANTITY IS TREATED AS BAD DATA.                              
042100     MOVE RS-SALES-AMOUNT TO SALES-AMOUNT.                                
042200     IF SALES-AMOUNT NOT GREATER THAN ZERO                                
042300         MOVE 'YES' TO REJECT-SWITCH                                      
042400         MOVE 'SALES AMOUNT NOT POSITIVE' TO REJECT-REASON                
042500         GO TO 3100-EXIT                                                  
042600     END-IF.                                                              
042700*                                                                         
042800*   A ZERO OR NEGATIVE SALES AMOUNT IS REJECTED HERE RATHER THAN          
042900*   ALLOWED THROUGH AS A CREDIT/RETURN LINE - RETURNS ARE CARRIED         
043000*   ON THE FEED AS A SEPARATE VOID/RETURN FLAG BYTE (SEE                  
043100*   RS-RETURN-FLAG IN SLSRAW.CPY) THAT THIS STEP DOES NOT YET             
043200*   ACT ON.  A NEGATIVE-AMOUNT RETURN RECORD IS SIMPLY DROPPED.           
043300     IF QUANTITY NOT GREATER THAN ZERO                                    
043400         MOVE 1 TO QUANTITY                                               
043500     END-IF.                                                              
043600*                                                                         
043700*   REMAINDER OF THIS PARAGRAPH VALIDATES THE SALE DATE PICTURE           
043800*   AND CALENDAR.  THE FEED CARRIES THE DATE AS TEXT, NOT A               
043900*   PACKED OR BINARY DATE FIELD, SO EACH PIECE HAS TO BE PULLED           
044000*   APART AND RANGE-CHECKED BY HAND - THERE IS NO INTRINSIC DATE          
044100*   FUNCTION IN USE ON THIS SHOP'S COMPILER LEVEL AS OF CR-9908.          
044200     MOVE RS-SALE-DATE TO SALE-DATE-WORK.                                 
044300     IF SD-YEAR-N NOT NUMERIC                                             
044400         OR SD-MONTH-N NOT NUMERIC                                        
044500         OR SD-DAY-N NOT NUMERIC                                          
044600         OR SD-DASH1-X NOT = '-'                                          
044700         OR SD-DASH2-X NOT = '-'                                          
044800             MOVE 'YES' TO REJECT-SWITCH                                  
044900             MOVE 'SALE DATE NOT YYYY-MM-DD' TO REJECT-REASON             
045000             GO TO 3100-EXIT                                              
045100     END-IF.                                                              
045200*                                                                         
045300*   MONTH IS CHECKED BEFORE DAY BECAUSE THE DAY RANGE DEPENDS ON          
045400*   WHICH MONTH IT IS (AND WHETHER THE YEAR IS A LEAP YEAR) - SEE         
045500*   THE MAX-DAY TABLE IN WORKING-STORAGE.                                 
045600     IF SD-MONTH-N < 1 OR SD-MONTH-N > 12                                 
045700         MOVE 'YES' TO REJECT-SWITCH                                      
045800         MOVE 'SALE DATE MONTH INVALID' TO REJECT-REASON                  
045900         GO TO 3100-EXIT                                                  
046000     END-IF.                                                              
046100*                                                                         
046200*   LEAP YEAR TEST USES THE STANDARD GREGORIAN RULE - DIVISIBLE           
046300*   BY 4, EXCEPT CENTURY YEARS, WHICH MUST ALSO BE DIVISIBLE BY           
046400*   400.  ADDED DURING THE CR-9908 Y2K REVIEW WHEN K.P. FOUND             
046500*   THE OLD CODE TREATED EVERY YEAR ENDING IN 00 AS A LEAP YEAR.          
046600     DIVIDE SD-YEAR-N BY 4 GIVING DIV-Q                                   
046700         REMAINDER DIV-R4.                                                
046800     DIVIDE SD-YEAR-N BY 100 GIVING DIV-Q                                 
046900         REMAINDER DIV-R100.                                              
047000     DIVIDE SD-YEAR-N BY 400 GIVING DIV-Q                                 
047100         REMAINDER DIV-R400.                                              
047200     IF DIV-R4 = 0 AND (DIV-R100 NOT = 0 OR                               
047300         DIV-R400 = 0)                                                    
047400             MOVE 'YES' TO LEAP-YEAR                                      
047500     ELSE                                                                 
047600             MOVE 'NO' TO LEAP-YEAR                                       
047700     END-IF.                                                              
047800*                                                                         
047900*   MAX-DAY IS AN 88-EVER... NO - IT IS A LOADED TABLE OF DAYS            
048000*   PER MONTH FOR A NON-LEAP YEAR (SEE WORKING-STORAGE); FEBRUARY         
048100*   GETS ONE DAY ADDED HERE RATHER THAN CARRYING TWO SEPARATE             
048200*   TABLES FOR LEAP AND NON-LEAP YEARS.                                   
048300     MOVE MAX-DAY(SD-MONTH-N) TO EFFECTIVE-MAX.                           
048400     IF SD-MONTH-N = 2 AND IS-LEAP-YEAR                                   
048500         ADD 1 TO EFFECTIVE-MAX                                           
048600     END-IF.                                                              
048700*                                                                         
048800*   DAY IS THE LAST CALENDAR CHECK - IF IT PASSES, THE DATE IS            
048900*   CONSIDERED A REAL CALENDAR DATE AND THE RECORD FALLS THROUGH          
049000*   TO THE SWITCH RESET BELOW SINCE EVERY PRIOR RULE PASSED TOO.          
049100     IF SD-DAY-N < 1 OR SD-DAY-N > EFFECTIVE-MAX                          
049200         MOVE 'YES' TO REJECT-SWITCH                                      
049300         MOVE 'SALE DATE DAY INVALID' TO REJECT-REASON                    
049400         GO TO 3100-EXIT                                                  
049500     END-IF.                                                              
049600*                                                                         
049700*   THIS RESET LOOKS REDUNDANT WITH THE MOVE AT THE TOP OF THE            
049800*   PARAGRAPH BUT IS LEFT IN DELIBERATELY - IF A FUTURE RULE IS           
049900*   INSERTED ABOVE THIS LINE WITHOUT AN EXIT, THE SWITCH IS STILL         
050000*   GUARANTEED CORRECT ON FALL-THROUGH.  DO NOT REMOVE.                   
050100     MOVE 'NO' TO REJECT-SWITCH.                                          
050200*                                                                         
050300*                                                                         
050400*   3100-EXIT IS THE COMMON LANDING POINT FOR EVERY REJECT PATH IN        
050500*   3100-CLEAN-VALIDATE ABOVE, REACHED EITHER VIA A GO TO OR BY           
050600*   SIMPLY FALLING THROUGH WHEN EVERY EDIT PASSES.  2000-MAINLINE         
050700*   TESTS RECORD-REJECTED IMMEDIATELY AFTER THE PERFORM THRU              
050800*   RETURNS                                                               
050900*   TO DECIDE WHETHER TO COUNT THE RECORD AS GOOD OR BAD - SEE THE        
051000*   CR-0361 MAINTENANCE ENTRY FOR THE BUG THIS THRU ONCE HAD.             
051100 3100-EXIT.                                                               
051200     EXIT.                                                                
051300*                                                                         
051400*----------------------------------------------------------------*        
051500*  3200-ENRICH-CALC - COMPUTES THE FIELDS THAT DO NOT ARRIVE ON           
051600*  THE                                                                    
051700*  FEED: EXTENDED SALES VALUE (AMOUNT TIMES QUANTITY), AND THE            
051800*  MONTH NAME/YEAR/QUARTER SPLIT OF THE SALE DATE USED BY CBLETL02        
051900*  AND CBLETL03 FOR THEIR BREAKOUTS.  RUNS ONLY AFTER 3100-CLEAN-         
052000*  VALIDATE HAS ACCEPTED THE RECORD.                                      
052100*----------------------------------------------------------------*        
052200 3200-ENRICH-CALC.                                                        
052300     MOVE SPACES TO ENRICHED-SALES-REC.                                   
052400     MOVE NAME-TEMP TO ES-PRODUCT-NAME.                                   
052500     MOVE SALES-AMOUNT TO ES-SALES-AMOUNT.                                
052600     MOVE SALE-DATE-WORK TO ES-SALE-DATE.                                 
052700     MOVE REGION-TEMP TO ES-REGION.                                       
052800     MOVE CUSTOMER-TEMP TO ES-CUSTOMER-ID.                                
052900     MOVE QUANTITY TO ES-QUANTITY.                                        
053000*                                                                         
053100     COMPUTE ES-TOTAL-VALUE = SALES-AMOUNT * QUANTITY.                    
053200     MOVE SALE-DATE-WORK(1:7) TO ES-SALE-MONTH.                           
053300     MOVE SD-YEAR-N TO ES-SALE-YEAR.                                      
053400*                                                                         
053500     EVALUATE TRUE                                                        
053600         WHEN SD-MONTH-N < 4                                              
053700             MOVE 'Q1' TO ES-SALE-QUARTER                                 
053800         WHEN SD-MONTH-N < 7                                              
053900             MOVE 'Q2' TO ES-SALE-QUARTER                                 
054000         WHEN SD-MONTH-N < 10                                             
054100             MOVE 'Q3' TO ES-SALE-QUARTER                                 
054200         WHEN OTHER                                                       
054300             MOVE 'Q4' TO ES-SALE-QUARTER                                 
054400     END-EVALUATE.                                                        
054500*                                                                         
054600*----------------------------------------------------------------*        
054700*  3300-WRITE-DETAIL - WRITES ONE ENRICHED-SALES-REC PER ACCEPTED         
054800*  RAW RECORD.  KEPT AS ITS OWN PARAGRAPH SINCE CR-9702, WHEN A           
054900*  SEPARATE DETAIL-RECORDS-LOADED COUNTER WAS ADDED HERE FOR THE          
055000*  CLOSING BANNER.                                                        
055100*----------------------------------------------------------------*        
055200 3300-WRITE-DETAIL.                                                       
055300     WRITE ENRICHED-SALES-REC.                                            
055400     ADD 1 TO C-DETAIL-WRITTEN.                                           
055500*                                                                         
055600*----------------------------------------------------------------*        
055700*  3000-CLOSING - END-OF-RUN COUNTS FOR THE OPERATOR'S LOG: RAW           
055800*  RECORDS READ, RECORDS ACCEPTED, RECORDS REJECTED, AND DETAIL           
055900*  RECORDS ACTUALLY WRITTEN.  THE LAST TWO SHOULD ALWAYS MATCH -          
056000*  IF                                                                     
056100*  THEY DON'T, SOMETHING FAILED BETWEEN 3200 AND 3300 WITHOUT             
056200*  SETTING REJECT-SWITCH, WHICH WOULD BE A NEW DEFECT.                    
056300*----------------------------------------------------------------*        
056400 3000-CLOSING.                                                            
056500     DISPLAY '=== LOAD PHASE ==='.                                        
056600     DISPLAY 'RAW RECORDS EXTRACTED . . . . ' C-RAW-READ.                 
056700     DISPLAY 'VALID RECORDS  . . . . . . . . ' C-VALID-CTR.               
056800     DISPLAY 'INVALID RECORDS REJECTED . . . ' C-INVALID-CTR.             
056900     DISPLAY 'SALES DETAIL RECORDS LOADED. . ' C-DETAIL-WRITTEN.          
057000*                                                                         
057100     CLOSE RAW-SALES-FILE.                                                
057200     CLOSE ENRICHED-SALES-FILE.                                           
057300*                                                                         
057400*----------------------------------------------------------------*        
057500*  9000-READ-RAW - THE ONLY PARAGRAPH THAT TOUCHES THE RAW-SALES-         
057600*  FILE READ.  SETS MORE-RECS TO 'NO' AT END OF FILE SO THE               
057700*  2000-MAINLINE PERFORM ... UNTIL LOOP IN 0000-CBLETL01 STOPS.           
057800*----------------------------------------------------------------*        
057900 9000-READ-RAW.                                                           
058000     READ RAW-SALES-FILE                                                  
058100         AT END                                                           
058200             MOVE 'NO' TO MORE-RECS                                       
058300         NOT AT END                                                       
058400             ADD 1 TO C-RAW-READ                                          
058500     END-READ.                                                            
058600*                                                                         
058700*----------------------------------------------------------------*        
058800*  9100-TRIM-NAME / 9110-TRIM-REGION / 9120-TRIM-CUSTOMER - LEFT-         
058900*  AND-RIGHT TRIM ROUTINES FOR THE THREE TEXT FIELDS THAT GET             
059000*  TITLE-CASED OR REUSED AS A KEY DOWNSTREAM.  EACH BUILDS ITS            
059100*  RESULT CHARACTER BY CHARACTER IN A WORK TABLE SINCE THIS SHOP'S        
059200*  COMPILER HAS NO INTRINSIC TRIM FUNCTION - SEE THE CR-9451 NOTE         
059300*  FOR WHY CUSTOMER-ID GETS ITS OWN VARIANT OF THIS LOGIC.                
059400*----------------------------------------------------------------*        
059500 9100-TRIM-NAME.                                                          
059600     MOVE RS-PRODUCT-NAME TO NAME-WORK.                                   
059700     MOVE 1 TO TRIM-LEAD.                                                 
059800     PERFORM 9900-NOOP                                                    
059900         VARYING TRIM-LEAD FROM 1 BY 1                                    
060000         UNTIL TRIM-LEAD > 100                                            
060100             OR NAME-WORK(TRIM-LEAD:1) NOT = SPACE.                       
060200     MOVE 100 TO TRIM-TRAIL.                                              
060300     PERFORM 9900-NOOP                                                    
060400         VARYING TRIM-TRAIL FROM 100 BY -1                                
060500         UNTIL TRIM-TRAIL < 1                                             
060600             OR NAME-WORK(TRIM-TRAIL:1) NOT = SPACE.                      
060700     COMPUTE TRIM-LEN = TRIM-TRAIL - TRIM-LEAD + 1.                       
060800     MOVE SPACES TO NAME-TEMP.                                            
060900     MOVE NAME-WORK(TRIM-LEAD:TRIM-LEN)                                   
061000         TO NAME-TEMP(1:TRIM-LEN).                                        
061100     MOVE NAME-TEMP TO NAME-WORK.                                         
061200*                                                                         
061300*----------------------------------------------------------------*        
061400*  9110-TRIM-REGION STRIPS LEADING/TRAILING BLANKS FROM A NON-            
061500*  BLANK REGION NAME THE SAME WAY 9100-TRIM-NAME DOES FOR THE             
061600*  PRODUCT NAME.  A SEPARATE PARAGRAPH RATHER THAN A SHARED ONE           
061700*  BECAUSE THE TWO FIELDS ARE DIFFERENT LENGTHS.                          
061800*----------------------------------------------------------------*        
061900 9110-TRIM-REGION.                                                        
062000     MOVE RS-REGION TO REGION-WORK.                                       
062100     MOVE 1 TO TRIM-LEAD.                                                 
062200     PERFORM 9900-NOOP                                                    
062300         VARYING TRIM-LEAD FROM 1 BY 1                                    
062400         UNTIL TRIM-LEAD > 50                                             
062500             OR REGION-WORK(TRIM-LEAD:1) NOT = SPACE.                     
062600     MOVE 50 TO TRIM-TRAIL.                                               
062700     PERFORM 9900-NOOP                                                    
062800         VARYING TRIM-TRAIL FROM 50 BY -1                                 
062900         UNTIL TRIM-TRAIL < 1                                             
063000             OR REGION-WORK(TRIM-TRAIL:1) NOT = SPACE.                    
063100     COMPUTE TRIM-LEN = TRIM-TRAIL - TRIM-LEAD + 1.                       
063200     MOVE SPACES TO REGION-TEMP.                                          
063300     MOVE REGION-WORK(TRIM-LEAD:TRIM-LEN)                                 
063400         TO REGION-TEMP(1:TRIM-LEN).                                      
063500     MOVE REGION-TEMP TO REGION-WORK.                                     
063600*                                                                         
063700*----------------------------------------------------------------*        
063800*  9120-TRIM-CUSTOMER TRIMS THE CUSTOMER ID FIELD.  UNLIKE THE            
063900*  PRODUCT NAME AND REGION, THE RESULT IS NEVER TITLE-CASED -             
064000*  CUSTOMER ID ON THIS FEED IS AN ACCOUNT NUMBER, NOT A PERSON'S          
064100*  NAME, EVEN THOUGH THE FIELD IS DEFINED PIC X FOR HISTORICAL            
064200*  REASONS (SEE SLSRAW.CPY).                                              
064300*----------------------------------------------------------------*        
064400 9120-TRIM-CUSTOMER.                                                      
064500     IF RS-CUSTOMER-ID = SPACES                                           
064600         MOVE SPACES TO CUSTOMER-TEMP                                     
064700         GO TO 9120-EXIT                                                  
064800     END-IF.                                                              
064900     MOVE RS-CUSTOMER-ID TO CUSTOMER-WORK.                                
065000     MOVE 1 TO TRIM-LEAD.                                                 
065100     PERFORM 9900-NOOP                                                    
065200         VARYING TRIM-LEAD FROM 1 BY 1                                    
065300         UNTIL TRIM-LEAD > 50                                             
065400             OR CUSTOMER-WORK(TRIM-LEAD:1) NOT = SPACE.                   
065500     MOVE 50 TO TRIM-TRAIL.                                               
065600     PERFORM 9900-NOOP                                                    
065700         VARYING TRIM-TRAIL FROM 50 BY -1                                 
065800         UNTIL TRIM-TRAIL < 1                                             
065900             OR CUSTOMER-WORK(TRIM-TRAIL:1) NOT = SPACE.                  
066000     COMPUTE TRIM-LEN = TRIM-TRAIL - TRIM-LEAD + 1.                       
066100     MOVE SPACES TO CUSTOMER-TEMP.                                        
066200     MOVE CUSTOMER-WORK(TRIM-LEAD:TRIM-LEN)                               
066300         TO CUSTOMER-TEMP(1:TRIM-LEN).                                    
066400*                                                                         
066500*   9120-EXIT IS A REAL PARAGRAPH, NOT JUST A LABEL - THE CR-0361         
066600*   FIX GAVE IT THIS EMPTY EXIT PARAGRAPH SO THE THRU RANGE ON THE        
066700*   CALLING PERFORM HAS SOMEWHERE VALID TO STOP.                          
066800 9120-EXIT.                                                               
066900     EXIT.                                                                
067000*                                                                         
067100*----------------------------------------------------------------*        
067200*  9200-TITLECASE-NAME / 9220-TITLECASE-REGION - FIRST LETTER OF          
067300*  EACH WORD FORCED TO UPPER CASE, THE REST FORCED TO LOWER, PER          
067400*  THE CONTROLLER'S OFFICE STANDARD ADOPTED IN CR-8904.  A BLANK          
067500*  REGION DEFAULTS TO 'Unknown' (CORRECTED FROM 'UNKNOWN' IN              
067600*  CR-0361) SO IT TITLE-CASES CONSISTENTLY WITH EVERY OTHER REGION        
067700*  NAME ON THE REGION-AGGREGATE REPORT.                                   
067800*----------------------------------------------------------------*        
067900 9200-TITLECASE-NAME.                                                     
068000     MOVE NAME-TEMP TO NAME-WORK.                                         
068100     INSPECT NAME-WORK                                                    
068200         CONVERTING UPPER-ALPHA TO LOWER-ALPHA.                           
068300     PERFORM 9210-TITLECASE-NAME-CHAR                                     
068400         VARYING IDX FROM 1 BY 1                                          
068500         UNTIL IDX > 100.                                                 
068600     MOVE NAME-WORK TO NAME-TEMP.                                         
068700*                                                                         
068800 9210-TITLECASE-NAME-CHAR.                                                
068900     IF IDX = 1                                                           
069000         IF NAME-CHAR(IDX) NOT = SPACE                                    
069100             INSPECT NAME-CHAR(IDX)                                       
069200                 CONVERTING LOWER-ALPHA TO UPPER-ALPHA                    
069300         END-IF                                                           
069400     ELSE                                                                 
069500         IF NAME-CHAR(IDX - 1) = SPACE                                    
069600             AND NAME-CHAR(IDX) NOT = SPACE                               
069700                 INSPECT NAME-CHAR(IDX)                                   
069800                     CONVERTING LOWER-ALPHA TO UPPER-ALPHA                
069900         END-IF                                                           
070000     END-IF.                                                              
070100*                                                                         
070200*----------------------------------------------------------------*        
070300*  9220-TITLECASE-REGION IS THE REGION EQUIVALENT OF 9200-                
070400*  TITLECASE-NAME - CAPITALIZES THE FIRST LETTER OF EACH WORD IN          
070500*  THE REGION NAME SO CBLETL02'S REGION AGGREGATE REPORT PRINTS           
070600*  CONSISTENTLY REGARDLESS OF HOW THE REGISTER FEED CASED IT.             
070700*----------------------------------------------------------------*        
070800 9220-TITLECASE-REGION.                                                   
070900     MOVE REGION-TEMP TO REGION-WORK.                                     
071000     INSPECT REGION-WORK                                                  
071100         CONVERTING UPPER-ALPHA TO LOWER-ALPHA.                           
071200     PERFORM 9230-TITLECASE-REGION-CHAR                                   
071300         VARYING IDX FROM 1 BY 1                                          
071400         UNTIL IDX > 50.                                                  
071500     MOVE REGION-WORK TO REGION-TEMP.                                     
071600*                                                                         
071700 9230-TITLECASE-REGION-CHAR.                                              
071800     IF IDX = 1                                                           
071900         IF REGION-CHAR(IDX) NOT = SPACE                                  
072000             INSPECT REGION-CHAR(IDX)                                     
072100                 CONVERTING LOWER-ALPHA TO UPPER-ALPHA                    
072200         END-IF                                                           
072300     ELSE                                                                 
072400         IF REGION-CHAR(IDX - 1) = SPACE                                  
072500             AND REGION-CHAR(IDX) NOT = SPACE                             
072600                 INSPECT REGION-CHAR(IDX)                                 
072700                     CONVERTING LOWER-ALPHA TO UPPER-ALPHA                
072800         END-IF                                                           
072900     END-IF.                                                              
073000*                                                                         
073100*----------------------------------------------------------------*        
073200*  9900-NOOP IS A DO-NOTHING TARGET FOR GO TO STATEMENTS THAT             
073300*  NEED SOMEWHERE HARMLESS TO LAND.  KEPT AROUND FROM THE ORIGINAL        
073400*  1985 CONTROL LOGIC RATHER THAN REMOVED - SEVERAL OTHER SALES           
073500*  ETL PROGRAMS IN THIS SHOP HAVE THE SAME PARAGRAPH BY THE SAME          
073600*  NAME, SO IT STAYS FOR FAMILIARITY.                                     
073700*----------------------------------------------------------------*        
073800*                                                                         
073900*   THE PERFORM 9900-NOOP CALLS SCATTERED THROUGH THE TITLE-CASE          
074000*   AND                                                                   
074100*   TRIM PARAGRAPHS BELOW ARE ELSE-LESS FALL-THROUGH TARGETS FOR          
074200*   AN                                                                    
074300*   IF THAT HAS NOTHING TO DO ON THE FALSE SIDE - WRITTEN THAT WAY        
074400*   SO EVERY IF IN THIS PROGRAM HAS A VISIBLE ELSE, WHICH IS THE          
074500*   HOUSE STYLE FOR THIS FAMILY OF ETL PROGRAMS.                          
074600 9900-NOOP.                                                               
074700     CONTINUE.                                                            
